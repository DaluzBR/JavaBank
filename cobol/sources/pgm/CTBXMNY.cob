000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTBXMNY.
000500 AUTHOR.         R G HALVORSEN.
000600 INSTALLATION.   CENTRAL CLEARING UNIT.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE FORMATS AN AMOUNT FOR DISPLAY ON
001200*               THE STATEMENT AND CONTROL REPORTS. OUTPUT IS
001300*               "R$" FOLLOWED BY A SPACE AND THE AMOUNT WITH
001400*               EXACTLY TWO DECIMAL PLACES, ROUNDED HALF-UP.
001500*               NO OTHER PROGRAM IN THE SUITE IS TO BUILD ITS
001600*               OWN MONEY TEXT - ALL REPORT LINES CALL HERE SO
001700*               THE DISPLAY FORMAT IS CHANGED IN ONE PLACE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* CTB0001 18/03/1991 RGH  - INITIAL VERSION.
002300*----------------------------------------------------------------
002400* CTB0006 30/09/1993 RGH  - NEGATIVE BALANCES (OVERDRAWN SAVINGS
002500*                           OVERRIDE) NOW SHOW A TRAILING MINUS
002600*                           INSTEAD OF A LEADING CR.
002700*----------------------------------------------------------------
002800* CTB0015 11/01/1999 LMS  - Y2K REVIEW - NO DATE FIELDS IN THIS
002900*                           ROUTINE, NO CHANGE REQUIRED.
003000*----------------------------------------------------------------
003010* CTB0016 12/03/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT - NO
003020*                           DATE FIELDS IN THIS ROUTINE, NO
003030*                           CHANGE REQUIRED. (SEE CTB0015.)
003040*----------------------------------------------------------------
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700*************************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM CTBXMNY   **".
005200
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-COMMON.
005500     COPY CTBCMN.
005600
005700 01  WK-C-WORK-AREA.
005800     05  WK-C-EDIT-AMOUNT            PIC S9(09)V99 COMP-3.
005900     05  WK-C-EDIT-TEXT              PIC ---------9.99.          CTB0006
006000     05  WK-C-EDIT-TEXT-R REDEFINES WK-C-EDIT-TEXT               CTB0006
006100                                     PIC X(13).
006200     05  WK-C-AMOUNT-DUMP              PIC S9(09)V99 COMP-3.
006300     05  WK-C-AMOUNT-DUMP-R REDEFINES WK-C-AMOUNT-DUMP
006400                                     PIC X(06).
006500*                                PACKED-FIELD DUMP VIEW
006600     05  WK-C-OUTPUT-HALVES.
006700         10  WK-C-OUTPUT-HALF-1      PIC X(08).
006800         10  WK-C-OUTPUT-HALF-2      PIC X(08).
006900     05  WK-C-OUTPUT-HALVES-R REDEFINES WK-C-OUTPUT-HALVES
007000                                     PIC X(16).
007100*                                TRACE VIEW OF THE EDITED TEXT
007200
007300*****************
007400 LINKAGE SECTION.
007500*****************
007600 COPY XMNY.
007700 EJECT
007800****************************************************************
007900 PROCEDURE DIVISION USING WK-C-XMNY-RECORD.
008000****************************************************************
008100 MAIN-MODULE.
008200     PERFORM A000-PROCESS-CALLED-ROUTINE
008300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008400     GOBACK.
008500
008600*---------------------------------------------------------------*
008700 A000-PROCESS-CALLED-ROUTINE.
008800*---------------------------------------------------------------*
008900     MOVE    SPACES                  TO    WK-C-XMNY-TEXT.
009000     MOVE    WK-C-XMNY-AMOUNT        TO    WK-C-EDIT-AMOUNT.
009100     MOVE    WK-C-EDIT-AMOUNT        TO    WK-C-EDIT-TEXT.
009200
009300     STRING  "R$ "                   DELIMITED BY SIZE
009400             WK-C-EDIT-TEXT-R        DELIMITED BY SIZE
009500             INTO WK-C-XMNY-TEXT.
009600
009700 A099-PROCESS-CALLED-ROUTINE-EX.
009800     EXIT.
009900
010000******************************************************************
010100************** END OF PROGRAM SOURCE -  CTBXMNY *****************
010200******************************************************************
