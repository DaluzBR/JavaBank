000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTBVBNK.
000500 AUTHOR.         R G HALVORSEN.
000600 INSTALLATION.   CENTRAL CLEARING UNIT.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE BANK
001200*               REGISTRY TABLE BUILT BY CTBMAIN AT LOAD TIME.
001300*               GIVEN A BANK NUMBER IT RETURNS THE SUBSCRIPT
001400*               AND NAME OF THE MATCHING ENTRY, OR A
001500*               NOT-FOUND INDICATION.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* CTB0001 14/03/1991 RGH  - INITIAL VERSION.
002100*----------------------------------------------------------------
002200* CTB0008 19/04/1994 RGH  - DEST BANK NUMBER OF ZERO (NOT YET
002300*                           SUPPLIED ON THE TRANSACTION) NOW
002400*                           COMES BACK NOT-FOUND INSTEAD OF
002500*                           ABENDING ON A ZERO SUBSCRIPT.
002600*----------------------------------------------------------------
002700* CTB0015 11/01/1999 LMS  - Y2K REVIEW - NO DATE FIELDS IN THIS
002800*                           ROUTINE, NO CHANGE REQUIRED.
002900*----------------------------------------------------------------
002910* CTB0016 26/02/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT - NO
002920*                           DATE FIELDS IN THIS ROUTINE, NO
002930*                           CHANGE REQUIRED. (SEE CTB0015.)
002940*----------------------------------------------------------------
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                   UPSI-0 IS UPSI-SWITCH-0
003900                     ON  STATUS IS U0-ON
004000                     OFF STATUS IS U0-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900*************************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM CTBVBNK   **".
005400
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-COMMON.
005700     COPY CTBCMN.
005800
005900 01  WK-C-WORK-AREA.
006000     05  WK-C-SUB                    PIC 9(03) COMP VALUE ZERO.
006100*                                TABLE SEARCH SUBSCRIPT
006200     05  WK-C-SUB-R REDEFINES WK-C-SUB.
006300         10  FILLER                  PIC 9(01).
006400         10  WK-C-SUB-LOW            PIC 9(02).
006500     05  WK-C-TRACE-BANK-NUM         PIC 9(04).
006600     05  WK-C-TRACE-BANK-NUM-R REDEFINES WK-C-TRACE-BANK-NUM
006700                                     PIC X(04).
006800*                                NOT-FOUND TRACE DISPLAY VIEW
006900     05  WK-C-NAME-EDIT.
007000         10  WK-C-NAME-EDIT-1        PIC X(15).
007100         10  WK-C-NAME-EDIT-2        PIC X(15).
007200     05  WK-C-NAME-EDIT-R REDEFINES WK-C-NAME-EDIT
007300                                     PIC X(30).
007400*                                HALF-NAME VIEW FOR TRACE LINES
007500
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900 COPY VBNK.
008000 COPY CTBBTBL.
008100 EJECT
008200****************************************************************
008300 PROCEDURE DIVISION USING WK-C-VBNK-RECORD, CTB-BANK-TABLE.
008400****************************************************************
008500 MAIN-MODULE.
008600     PERFORM A000-PROCESS-CALLED-ROUTINE
008700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008800     GOBACK.
008900
009000*---------------------------------------------------------------*
009100 A000-PROCESS-CALLED-ROUTINE.
009200*---------------------------------------------------------------*
009300     MOVE    "N"                     TO    WK-C-VBNK-FOUND.
009400     MOVE    SPACES                  TO    WK-C-VBNK-BANK-NAME.
009500     MOVE    ZERO                    TO    WK-C-VBNK-INDEX.
009600     MOVE    SPACES                  TO    WK-C-VBNK-ERROR-CD.
009700
009800     IF  WK-C-VBNK-BANK-NUM = ZERO
009900         MOVE    "SUP0016"           TO    WK-C-VBNK-ERROR-CD
010000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010100
010200     MOVE    ZERO                    TO    WK-C-SUB.
010300
010400 A010-SEARCH-TABLE.
010500     ADD     1                       TO    WK-C-SUB.
010600     IF  WK-C-SUB > CTB-BANK-COUNT
010700         MOVE    "SUP0016"           TO    WK-C-VBNK-ERROR-CD
010800         MOVE    WK-C-VBNK-BANK-NUM  TO    WK-C-TRACE-BANK-NUM
010900         DISPLAY "CTBVBNK - BANK NOT IN REGISTRY "
011000                 WK-C-TRACE-BANK-NUM-R
011100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011200
011300     IF  CTB-TBL-BNK-NUMBER (WK-C-SUB) NOT = WK-C-VBNK-BANK-NUM
011400         GO TO A010-SEARCH-TABLE.
011500
011600     MOVE    "Y"                     TO    WK-C-VBNK-FOUND.
011700     MOVE    WK-C-SUB                TO    WK-C-VBNK-INDEX.
011800     MOVE    CTB-TBL-BNK-NAME (WK-C-SUB)
011900                                     TO    WK-C-VBNK-BANK-NAME.
012000
012100 A099-PROCESS-CALLED-ROUTINE-EX.
012200     EXIT.
012300
012400******************************************************************
012500************** END OF PROGRAM SOURCE -  CTBVBNK *****************
012600******************************************************************
