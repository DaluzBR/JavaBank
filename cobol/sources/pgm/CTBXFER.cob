000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTBXFER.
000500 AUTHOR.         R G HALVORSEN.
000600 INSTALLATION.   CENTRAL CLEARING UNIT.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE CENTRAL CLEARING ENGINE. CTBMAIN
001200*               CALLS HERE FOR EVERY TXN-CODE 5 (EXTERNAL,
001300*               INTER-BANK TRANSFER). THE ORIGIN ACCOUNT HAS
001400*               ALREADY BEEN LOCATED AND PIN-VERIFIED BY
001500*               CTBMAIN BEFORE THE CALL - THIS ROUTINE LOCATES
001600*               THE DESTINATION BANK AND ACCOUNT, APPLIES THE
001700*               FLAT CLEARING FEE, MOVES THE MONEY BETWEEN THE
001800*               TWO TABLE ENTRIES AND POSTS THE PAIRED JOURNAL
001900*               ENTRIES. NOTHING IS POSTED UNLESS EVERY CHECK
002000*               PASSES - THERE IS NO PARTIAL UPDATE.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* CTB0001 14/03/1991 RGH  - INITIAL VERSION.
002600*----------------------------------------------------------------
002700* CTB0005 02/06/1993 RGH  - FLAT FEE MOVED TO WK-C-COMMON SO ONE
002800*                           CHANGE UPDATES BOTH THIS ROUTINE AND
002900*                           THE CONTROL REPORT NARRATIVE. SEE
003000*                           WK-C-FLAT-FEE BELOW.
003100*----------------------------------------------------------------
003200* CTB0012 22/07/1997 RGH  - DESTINATION BANK = ORIGIN BANK WAS
003300*                           SLIPPING THROUGH AS A SUCCESSFUL
003400*                           TRANSFER WHEN THE TWO BANK NUMBERS
003500*                           WERE TYPED WITH LEADING ZEROES
003600*                           DIFFERENTLY PADDED - COMPARE IS NOW
003700*                           DONE AFTER BOTH SIDES ARE RESOLVED
003800*                           THROUGH THE REGISTRY, NOT ON THE RAW
003900*                           INPUT FIELDS.
004000*----------------------------------------------------------------
004100* CTB0015 11/01/1999 LMS  - Y2K REVIEW - NO DATE FIELDS IN THIS
004200*                           ROUTINE, NO CHANGE REQUIRED.
004300*----------------------------------------------------------------
004310* CTB0016 05/03/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT - NO
004320*                           DATE FIELDS IN THIS ROUTINE, NO
004330*                           CHANGE REQUIRED. (SEE CTB0015.)
004340*----------------------------------------------------------------
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM CTBXFER   **".
006800
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01  WK-C-COMMON.
007100     COPY CTBCMN.
007200
007300  01  WK-C-WORK-AREA.                                            CTB0005
007400     05  WK-C-FLAT-FEE                PIC 9(05)V99 COMP-3        CTB0005
007500                                      VALUE 22.00.
007600*                                FLAT CLEARING FEE THIS RUN
007700     05  WK-C-VBNK-AREA.
007800         COPY VBNK.
007900     05  WK-C-VACT-AREA.
008000         COPY VACT.
008100     05  WK-C-TOTAL-DEBIT             PIC S9(09)V99 COMP-3
008200                                      VALUE ZERO.
008300*                                AMOUNT PLUS FEE, ONE WITHDRAWAL
008400     05  WK-C-ORIG-PREV-BAL           PIC S9(09)V99 COMP-3
008500                                      VALUE ZERO.
008600     05  WK-C-DEST-PREV-BAL           PIC S9(09)V99 COMP-3
008700                                      VALUE ZERO.
008800     05  WK-C-ORIG-SUB                PIC 9(04) COMP VALUE ZERO.
008900     05  WK-C-DEST-SUB                PIC 9(04) COMP VALUE ZERO.
009000     05  WK-C-JRN-SUB                 PIC 9(02) COMP VALUE ZERO.
009100     05  WK-C-ORIG-SUB-R REDEFINES WK-C-ORIG-SUB.
009200         10  FILLER                   PIC 9(02).
009300         10  WK-C-ORIG-SUB-LOW        PIC 9(02).
009400     05  WK-C-CLEAR-KEY.
009500         10  WK-C-CLEAR-ORIG-BANK      PIC 9(04).
009600         10  WK-C-CLEAR-DEST-BANK      PIC 9(04).
009700     05  WK-C-CLEAR-KEY-R REDEFINES WK-C-CLEAR-KEY
009800                                      PIC X(08).
009900*                                REJECT-TRACE DISPLAY VIEW
010000     05  WK-C-FEE-DUMP                 PIC S9(05)V99 COMP-3.
010100     05  WK-C-FEE-DUMP-R REDEFINES WK-C-FEE-DUMP
010200                                      PIC X(04).
010300*                                PACKED-FIELD DUMP VIEW
010400
010500*****************
010600 LINKAGE SECTION.
010700*****************
010800 COPY XFER.
010900 COPY CTBBTBL.
011000 COPY CTBATBL.
011100 EJECT
011200****************************************************************
011300 PROCEDURE DIVISION USING WK-C-XFER-RECORD, CTB-BANK-TABLE,
011400                           CTB-ACCT-TABLE.
011500****************************************************************
011600 MAIN-MODULE.
011700     PERFORM A000-PROCESS-CALLED-ROUTINE
011800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011900     GOBACK.
012000
012100*---------------------------------------------------------------*
012200 A000-PROCESS-CALLED-ROUTINE.
012300*---------------------------------------------------------------*
012400     MOVE    "N"                     TO    WK-C-XFER-STATUS.
012500     MOVE    SPACES                  TO    WK-C-XFER-REASON.
012600     MOVE    ZERO                    TO    WK-C-XFER-FEE
012700                                           WK-C-XFER-DEST-INDEX.
012800     MOVE    WK-C-XFER-ORIG-INDEX    TO    WK-C-ORIG-SUB.
012900
013000     PERFORM A100-LOCATE-DEST-BANK
013100        THRU A199-LOCATE-DEST-BANK-EX.
013200     IF  NOT WK-C-XFER-SUCCESSFUL
013300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013400
013500     PERFORM A200-LOCATE-DEST-ACCOUNT
013600        THRU A299-LOCATE-DEST-ACCOUNT-EX.
013700     IF  NOT WK-C-XFER-SUCCESSFUL
013800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013900
014000     PERFORM A300-VERIFY-FUNDS
014100        THRU A399-VERIFY-FUNDS-EX.
014200     IF  NOT WK-C-XFER-SUCCESSFUL
014300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014400
014500     PERFORM A400-POST-CLEARING
014600        THRU A499-POST-CLEARING-EX.
014700
014800 A099-PROCESS-CALLED-ROUTINE-EX.
014900     EXIT.
015000
015100*---------------------------------------------------------------*
015200 A100-LOCATE-DEST-BANK.
015300*---------------------------------------------------------------*
015400     MOVE    WK-C-XFER-DEST-BANK     TO    WK-C-VBNK-BANK-NUM.   CTB0012
015500     CALL    "CTBVBNK"   USING   WK-C-VBNK-RECORD, CTB-BANK-TABLE.
015600
015700     IF  NOT WK-C-VBNK-BANK-FOUND
015800         MOVE    "N"                 TO    WK-C-XFER-STATUS
015900         MOVE    "DESTINATION BANK NOT FOUND"
016000                                     TO    WK-C-XFER-REASON
016100         MOVE    WK-C-XFER-ORIG-BANK TO    WK-C-CLEAR-ORIG-BANK
016200         MOVE    WK-C-XFER-DEST-BANK TO    WK-C-CLEAR-DEST-BANK
016300         DISPLAY "CTBXFER - CLEARING REJECT "
016400                 WK-C-CLEAR-KEY-R " " WK-C-XFER-REASON
016500         GO TO A199-LOCATE-DEST-BANK-EX.
016600
016700 IF  WK-C-VBNK-BANK-NUM = CTB-TBL-ACT-BANK-NUM (WK-C-ORIG-SUB)   CTB0012
016800         MOVE    "N"                 TO    WK-C-XFER-STATUS
016900         MOVE    "DESTINATION BANK SAME AS ORIGIN BANK"
017000                                     TO    WK-C-XFER-REASON
017100         GO TO A199-LOCATE-DEST-BANK-EX.
017200
017300     MOVE    "Y"                     TO    WK-C-XFER-STATUS.
017400
017500 A199-LOCATE-DEST-BANK-EX.
017600     EXIT.
017700
017800*---------------------------------------------------------------*
017900 A200-LOCATE-DEST-ACCOUNT.
018000*---------------------------------------------------------------*
018100     MOVE    WK-C-XFER-DEST-BANK     TO    WK-C-VACT-BANK-NUM.
018200     MOVE    WK-C-XFER-DEST-ACCT     TO    WK-C-VACT-ACCT-NUM.
018300     CALL    "CTBVACT"   USING   WK-C-VACT-RECORD, CTB-ACCT-TABLE.
018400
018500     IF  NOT WK-C-VACT-ACCT-FOUND
018600         MOVE    "N"                 TO    WK-C-XFER-STATUS
018700         MOVE    "DESTINATION ACCOUNT NOT FOUND"
018800                                     TO    WK-C-XFER-REASON
018900         GO TO A299-LOCATE-DEST-ACCOUNT-EX.
019000
019100     MOVE    "Y"                     TO    WK-C-XFER-STATUS.
019200     MOVE    WK-C-VACT-INDEX         TO    WK-C-DEST-SUB
019300                                           WK-C-XFER-DEST-INDEX.
019400
019500 A299-LOCATE-DEST-ACCOUNT-EX.
019600     EXIT.
019700
019800*---------------------------------------------------------------*
019900 A300-VERIFY-FUNDS.
020000*---------------------------------------------------------------*
020100     ADD     WK-C-XFER-AMOUNT  WK-C-FLAT-FEE
020200                                     GIVING WK-C-TOTAL-DEBIT.
020300
020400     IF  WK-C-TOTAL-DEBIT NOT > ZERO
020500         MOVE    "N"                 TO    WK-C-XFER-STATUS
020600         MOVE    "INVALID AMOUNT"    TO    WK-C-XFER-REASON
020700         GO TO A399-VERIFY-FUNDS-EX.
020800
020900     IF  WK-C-TOTAL-DEBIT >
021000         CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
021100         MOVE    "N"                 TO    WK-C-XFER-STATUS
021200         MOVE    "INSUFFICIENT FUNDS"
021300                                     TO    WK-C-XFER-REASON
021400         GO TO A399-VERIFY-FUNDS-EX.
021500
021600     MOVE    "Y"                     TO    WK-C-XFER-STATUS.
021700     MOVE    WK-C-FLAT-FEE           TO    WK-C-XFER-FEE.
021800
021900 A399-VERIFY-FUNDS-EX.
022000     EXIT.
022100
022200*---------------------------------------------------------------*
022300 A400-POST-CLEARING.
022400*---------------------------------------------------------------*
022500     MOVE    CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
022600                                     TO    WK-C-ORIG-PREV-BAL.
022700     MOVE    CTB-TBL-ACT-BALANCE (WK-C-DEST-SUB)
022800                                     TO    WK-C-DEST-PREV-BAL.
022900
023000     SUBTRACT WK-C-TOTAL-DEBIT FROM CTB-TBL-ACT-BALANCE
023100                                      (WK-C-ORIG-SUB).
023200     ADD     WK-C-XFER-AMOUNT        TO    CTB-TBL-ACT-BALANCE
023300                                            (WK-C-DEST-SUB).
023400
023500     PERFORM Z100-POST-ORIGIN-JOURNAL
023600        THRU Z199-POST-ORIGIN-JOURNAL-EX.
023700     PERFORM Z200-POST-DEST-JOURNAL
023800        THRU Z299-POST-DEST-JOURNAL-EX.
023900
024000 A499-POST-CLEARING-EX.
024100     EXIT.
024200
024300*---------------------------------------------------------------*
024400 Z100-POST-ORIGIN-JOURNAL.
024500*---------------------------------------------------------------*
024600     ADD     1  TO  CTB-TBL-JRN-COUNT (WK-C-ORIG-SUB)
024700                                     GIVING WK-C-JRN-SUB.
024800     MOVE    WK-C-JRN-SUB       TO  CTB-TBL-JRN-COUNT
024900                                      (WK-C-ORIG-SUB).
025000
025100     MOVE    "EXTERNAL TRANSFER"
025200             TO  CTB-TBL-JRN-OP-TYPE (WK-C-ORIG-SUB WK-C-JRN-SUB).
025300     MOVE    WK-C-XFER-DEST-BANK
025400             TO  CTB-TBL-JRN-CP-BANK (WK-C-ORIG-SUB WK-C-JRN-SUB).
025500     MOVE    WK-C-XFER-DEST-ACCT
025600             TO  CTB-TBL-JRN-CP-ACCT (WK-C-ORIG-SUB WK-C-JRN-SUB).
025700     MOVE    CTB-TBL-ACT-HOLDER (WK-C-DEST-SUB)
025800             TO  CTB-TBL-JRN-CP-NAME (WK-C-ORIG-SUB WK-C-JRN-SUB).
025900     MOVE    WK-C-ORIG-PREV-BAL
026000             TO  CTB-TBL-JRN-PREV-BAL (WK-C-ORIG-SUB WK-C-JRN-SUB).
026100     MOVE    WK-C-XFER-AMOUNT
026200             TO  CTB-TBL-JRN-AMOUNT  (WK-C-ORIG-SUB WK-C-JRN-SUB).
026300     MOVE    WK-C-FLAT-FEE
026400             TO  CTB-TBL-JRN-FEE     (WK-C-ORIG-SUB WK-C-JRN-SUB).
026500     MOVE    CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
026600             TO  CTB-TBL-JRN-NEW-BAL (WK-C-ORIG-SUB WK-C-JRN-SUB).
026700
026800 Z199-POST-ORIGIN-JOURNAL-EX.
026900     EXIT.
027000
027100*---------------------------------------------------------------*
027200 Z200-POST-DEST-JOURNAL.
027300*---------------------------------------------------------------*
027400     ADD     1  TO  CTB-TBL-JRN-COUNT (WK-C-DEST-SUB)
027500                                     GIVING WK-C-JRN-SUB.
027600     MOVE    WK-C-JRN-SUB       TO  CTB-TBL-JRN-COUNT
027700                                      (WK-C-DEST-SUB).
027800
027900     MOVE    "INTERBANK DEPOSIT"
028000             TO  CTB-TBL-JRN-OP-TYPE (WK-C-DEST-SUB WK-C-JRN-SUB).
028100     MOVE    CTB-TBL-ACT-BANK-NUM (WK-C-ORIG-SUB)
028200             TO  CTB-TBL-JRN-CP-BANK (WK-C-DEST-SUB WK-C-JRN-SUB).
028300     MOVE    CTB-TBL-ACT-NUMBER (WK-C-ORIG-SUB)
028400             TO  CTB-TBL-JRN-CP-ACCT (WK-C-DEST-SUB WK-C-JRN-SUB).
028500     MOVE    CTB-TBL-ACT-HOLDER (WK-C-ORIG-SUB)
028600             TO  CTB-TBL-JRN-CP-NAME (WK-C-DEST-SUB WK-C-JRN-SUB).
028700     MOVE    WK-C-DEST-PREV-BAL
028800             TO  CTB-TBL-JRN-PREV-BAL (WK-C-DEST-SUB WK-C-JRN-SUB).
028900     MOVE    WK-C-XFER-AMOUNT
029000             TO  CTB-TBL-JRN-AMOUNT  (WK-C-DEST-SUB WK-C-JRN-SUB).
029100     MOVE    ZERO
029200             TO  CTB-TBL-JRN-FEE     (WK-C-DEST-SUB WK-C-JRN-SUB).
029300     MOVE    CTB-TBL-ACT-BALANCE (WK-C-DEST-SUB)
029400             TO  CTB-TBL-JRN-NEW-BAL (WK-C-DEST-SUB WK-C-JRN-SUB).
029500
029600 Z299-POST-DEST-JOURNAL-EX.
029700     EXIT.
029800
029900******************************************************************
030000************** END OF PROGRAM SOURCE -  CTBXFER *****************
030100******************************************************************
