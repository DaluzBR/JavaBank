000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTBVACT.
000500 AUTHOR.         R G HALVORSEN.
000600 INSTALLATION.   CENTRAL CLEARING UNIT.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE ACCOUNT
001200*               REGISTRY TABLE BUILT BY CTBMAIN AT LOAD TIME.
001300*               GIVEN A BANK NUMBER AND AN ACCOUNT NUMBER IT
001400*               RETURNS THE SUBSCRIPT AND KEY DATA OF THE
001500*               MATCHING ENTRY, OR A NOT-FOUND INDICATION.
001600*               AN ACCOUNT BELONGS TO EXACTLY ONE BANK, SO BOTH
001700*               KEYS MUST MATCH THE SAME TABLE ENTRY.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* CTB0001 14/03/1991 RGH  - INITIAL VERSION.
002300*----------------------------------------------------------------
002400* CTB0011 05/02/1997 RGH  - TABLE RAISED TO 300 ENTRIES - SEE
002500*                           CTBATBL COPYBOOK HISTORY.
002600*----------------------------------------------------------------
002700* CTB0015 11/01/1999 LMS  - Y2K REVIEW - NO DATE FIELDS IN THIS
002800*                           ROUTINE, NO CHANGE REQUIRED.
002900*----------------------------------------------------------------
002910* CTB0016 26/02/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT - NO
002920*                           DATE FIELDS IN THIS ROUTINE, NO
002930*                           CHANGE REQUIRED. (SEE CTB0015.)
002940*----------------------------------------------------------------
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                   UPSI-0 IS UPSI-SWITCH-0
003900                     ON  STATUS IS U0-ON
004000                     OFF STATUS IS U0-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900*************************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM CTBVACT   **".
005400
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-COMMON.
005700     COPY CTBCMN.
005800
005900  01  WK-C-WORK-AREA.                                            CTB0011
006000     05  WK-C-SUB                    PIC 9(04) COMP VALUE ZERO.
006100*                                TABLE SEARCH SUBSCRIPT
006200     05  WK-C-SUB-R REDEFINES WK-C-SUB.
006300         10  FILLER                  PIC 9(02).
006400         10  WK-C-SUB-LOW            PIC 9(02).
006500     05  WK-C-TRACE-KEY.
006600         10  WK-C-TRACE-BANK         PIC 9(04).
006700         10  WK-C-TRACE-ACCT         PIC 9(06).
006800     05  WK-C-TRACE-KEY-R REDEFINES WK-C-TRACE-KEY
006900                                     PIC X(10).
007000*                                NOT-FOUND TRACE DISPLAY VIEW
007100     05  WK-C-HOLDER-EDIT.
007200         10  WK-C-HOLDER-EDIT-1      PIC X(20).
007300         10  WK-C-HOLDER-EDIT-2      PIC X(20).
007400     05  WK-C-HOLDER-EDIT-R REDEFINES WK-C-HOLDER-EDIT
007500                                     PIC X(40).
007600*                                HALF-NAME VIEW FOR TRACE LINES
007700
007800*****************
007900 LINKAGE SECTION.
008000*****************
008100 COPY VACT.
008200 COPY CTBATBL.
008300 EJECT
008400****************************************************************
008500 PROCEDURE DIVISION USING WK-C-VACT-RECORD, CTB-ACCT-TABLE.
008600****************************************************************
008700 MAIN-MODULE.
008800     PERFORM A000-PROCESS-CALLED-ROUTINE
008900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009000     GOBACK.
009100
009200*---------------------------------------------------------------*
009300 A000-PROCESS-CALLED-ROUTINE.
009400*---------------------------------------------------------------*
009500     MOVE    "N"                     TO    WK-C-VACT-FOUND.
009600     MOVE    ZERO                    TO    WK-C-VACT-INDEX.
009700     MOVE    SPACES                  TO    WK-C-VACT-HOLDER.
009800     MOVE    ZERO                    TO    WK-C-VACT-TYPE
009900                                           WK-C-VACT-PIN
010000                                           WK-C-VACT-BALANCE.
010100     MOVE    SPACES                  TO    WK-C-VACT-ERROR-CD.
010200     MOVE    ZERO                    TO    WK-C-SUB.
010300
010400 A010-SEARCH-TABLE.
010500     ADD     1                       TO    WK-C-SUB.
010600     IF  WK-C-SUB > CTB-ACCT-COUNT
010700         MOVE    "SUP0017"           TO    WK-C-VACT-ERROR-CD
010800         MOVE    WK-C-VACT-BANK-NUM  TO    WK-C-TRACE-BANK
010900         MOVE    WK-C-VACT-ACCT-NUM  TO    WK-C-TRACE-ACCT
011000         DISPLAY "CTBVACT - ACCOUNT NOT IN REGISTRY "
011100                 WK-C-TRACE-KEY-R
011200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011300
011400     IF  CTB-TBL-ACT-BANK-NUM (WK-C-SUB) NOT = WK-C-VACT-BANK-NUM
011500         OR CTB-TBL-ACT-NUMBER (WK-C-SUB) NOT = WK-C-VACT-ACCT-NUM
011600         GO TO A010-SEARCH-TABLE.
011700
011800     MOVE    "Y"                     TO    WK-C-VACT-FOUND.
011900     MOVE    WK-C-SUB                TO    WK-C-VACT-INDEX.
012000     MOVE    CTB-TBL-ACT-HOLDER  (WK-C-SUB)
012100                                     TO    WK-C-VACT-HOLDER.
012200     MOVE    CTB-TBL-ACT-TYPE    (WK-C-SUB)
012300                                     TO    WK-C-VACT-TYPE.
012400     MOVE    CTB-TBL-ACT-PIN     (WK-C-SUB)
012500                                     TO    WK-C-VACT-PIN.
012600     MOVE    CTB-TBL-ACT-BALANCE (WK-C-SUB)
012700                                     TO    WK-C-VACT-BALANCE.
012800
012900 A099-PROCESS-CALLED-ROUTINE-EX.
013000     EXIT.
013100
013200******************************************************************
013300************** END OF PROGRAM SOURCE -  CTBVACT *****************
013400******************************************************************
