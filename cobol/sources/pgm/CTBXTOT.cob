000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTBXTOT.
000500 AUTHOR.         R G HALVORSEN.
000600 INSTALLATION.   CENTRAL CLEARING UNIT.
000700 DATE-WRITTEN.   20 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE ACCUMULATES THE RUN CONTROL TOTALS
001200*               ON BEHALF OF CTBMAIN. EVERY DISPOSITION OF A
001300*               TRANSACTION (POSTED OR REJECTED) IS REPORTED
001400*               HERE WITH REQUEST "P" (POST). AT END OF RUN
001500*               CTBMAIN CALLS ONCE MORE WITH REQUEST "G" (GET)
001600*               TO PICK UP THE ACCUMULATED FIGURES FOR THE
001700*               CONTROL SUMMARY REPORT. THE TOTALS ARE HELD IN
001800*               THIS PROGRAM'S OWN WORKING-STORAGE, WHICH
001900*               SURVIVES BETWEEN CALLS BECAUSE THE PROGRAM IS
002000*               NOT DECLARED INITIAL.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* CTB0001 20/03/1991 RGH  - INITIAL VERSION.
002600*----------------------------------------------------------------
002700* CTB0007 14/02/1994 RGH  - FEE TOTAL WAS NOT RESET BETWEEN RUNS
002800*                           WHEN THE STEP WAS RESTARTED WITHOUT
002900*                           A FRESH PROGRAM LOAD - ADDED
003000*                           Z100-RESET-TOTALS PERFORMED ON THE
003100*                           FIRST CALL OF THE RUN.
003200*----------------------------------------------------------------
003300* CTB0015 11/01/1999 LMS  - Y2K REVIEW - NO DATE FIELDS IN THIS
003400*                           ROUTINE, NO CHANGE REQUIRED.
003500*----------------------------------------------------------------
003510* CTB0016 19/03/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT - NO
003520*                           DATE FIELDS IN THIS ROUTINE, NO
003530*                           CHANGE REQUIRED. (SEE CTB0015.)
003540*----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM CTBXTOT   **".
005700
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-COMMON.
006000     COPY CTBCMN.
006100
006200  01  WK-C-WORK-AREA.                                            CTB0007
006300     05  WK-C-FIRST-CALL-SW          PIC X(01) VALUE "Y".
006400         88  WK-C-FIRST-CALL             VALUE "Y".
006500     05  WK-C-LAST-AMOUNT             PIC S9(09)V99 COMP-3
006600                                      VALUE ZERO.
006700     05  WK-C-LAST-AMOUNT-R REDEFINES WK-C-LAST-AMOUNT
006800                                      PIC X(06).
006900*                                PACKED-FIELD DUMP VIEW
007000     05  WK-C-LAST-FEE                PIC 9(05)V99 COMP-3
007100                                      VALUE ZERO.
007200     05  WK-C-LAST-FEE-R REDEFINES WK-C-LAST-FEE
007300                                      PIC X(04).
007400*                                PACKED-FIELD DUMP VIEW
007500     05  WK-C-LAST-OP-CODE            PIC X(01) VALUE SPACES.
007600     05  WK-C-LAST-OP-CODE-R REDEFINES WK-C-LAST-OP-CODE.
007700         10  WK-C-LAST-OP-NUMERIC     PIC 9(01).
007800
007900* THESE TOTALS ARE THE ROUTINE'S OWN - THEY LIVE FOR THE LIFE
008000* OF THE JOB STEP BECAUSE CTBXTOT IS NOT "IS INITIAL".
008100 01  WK-C-RUN-TOTALS.
008200     05  WK-C-TOT-READ-CNT           PIC 9(07) COMP VALUE ZERO.
008300     05  WK-C-TOT-PROC-CNT           PIC 9(07) COMP VALUE ZERO.
008400     05  WK-C-TOT-REJ-CNT            PIC 9(07) COMP VALUE ZERO.
008500     05  WK-C-TOT-WDR-CNT            PIC 9(07) COMP VALUE ZERO.
008600     05  WK-C-TOT-WDR-AMT            PIC S9(11)V99 COMP-3
008700                                     VALUE ZERO.
008800     05  WK-C-TOT-DEP-CNT            PIC 9(07) COMP VALUE ZERO.
008900     05  WK-C-TOT-DEP-AMT            PIC S9(11)V99 COMP-3
009000                                     VALUE ZERO.
009100     05  WK-C-TOT-INT-CNT            PIC 9(07) COMP VALUE ZERO.
009200     05  WK-C-TOT-INT-AMT            PIC S9(11)V99 COMP-3
009300                                     VALUE ZERO.
009400     05  WK-C-TOT-EXT-CNT            PIC 9(07) COMP VALUE ZERO.
009500     05  WK-C-TOT-EXT-AMT            PIC S9(11)V99 COMP-3
009600                                     VALUE ZERO.
009700     05  WK-C-TOT-FEE-TOTAL          PIC S9(09)V99 COMP-3
009800                                     VALUE ZERO.
009900
010000*****************
010100 LINKAGE SECTION.
010200*****************
010300 COPY XTOT.
010400 EJECT
010500****************************************************************
010600 PROCEDURE DIVISION USING WK-C-XTOT-RECORD.
010700****************************************************************
010800 MAIN-MODULE.
010900     IF  WK-C-FIRST-CALL
011000         PERFORM Z100-RESET-TOTALS
011100         MOVE    "N"                 TO    WK-C-FIRST-CALL-SW
011200     END-IF.
011300
011400     IF  WK-C-XTOT-POST
011500         PERFORM A000-POST-TRANSACTION
011600            THRU A099-POST-TRANSACTION-EX
011700     ELSE
011800         IF  WK-C-XTOT-REPORT
011900             PERFORM B000-RETURN-TOTALS
012000                THRU B099-RETURN-TOTALS-EX
012100         END-IF
012200     END-IF.
012300
012400     GOBACK.
012500
012600*---------------------------------------------------------------*
012700 A000-POST-TRANSACTION.
012800*---------------------------------------------------------------*
012900     ADD     1                       TO    WK-C-TOT-READ-CNT.
013000     MOVE    WK-C-XTOT-OP-CODE       TO    WK-C-LAST-OP-CODE.
013100     MOVE    WK-C-XTOT-AMOUNT        TO    WK-C-LAST-AMOUNT.
013200     MOVE    WK-C-XTOT-FEE           TO    WK-C-LAST-FEE.
013300
013400     IF  WK-C-XTOT-REJECTED
013500         ADD     1                   TO    WK-C-TOT-REJ-CNT
013600         GO TO A099-POST-TRANSACTION-EX.
013700
013800     ADD     1                       TO    WK-C-TOT-PROC-CNT.
013900
014000     IF  WK-C-XTOT-WITHDRAWAL
014100         ADD     1                   TO    WK-C-TOT-WDR-CNT
014200         ADD     WK-C-XTOT-AMOUNT    TO    WK-C-TOT-WDR-AMT
014300     ELSE
014400     IF  WK-C-XTOT-DEPOSIT
014500         ADD     1                   TO    WK-C-TOT-DEP-CNT
014600         ADD     WK-C-XTOT-AMOUNT    TO    WK-C-TOT-DEP-AMT
014700     ELSE
014800     IF  WK-C-XTOT-INT-XFER
014900         ADD     1                   TO    WK-C-TOT-INT-CNT
015000         ADD     WK-C-XTOT-AMOUNT    TO    WK-C-TOT-INT-AMT
015100     ELSE
015200     IF  WK-C-XTOT-EXT-XFER
015300         ADD     1                   TO    WK-C-TOT-EXT-CNT
015400         ADD     WK-C-XTOT-AMOUNT    TO    WK-C-TOT-EXT-AMT
015500         ADD     WK-C-XTOT-FEE       TO    WK-C-TOT-FEE-TOTAL
015600     END-IF END-IF END-IF END-IF.
015700
015800 A099-POST-TRANSACTION-EX.
015900     EXIT.
016000
016100*---------------------------------------------------------------*
016200 B000-RETURN-TOTALS.
016300*---------------------------------------------------------------*
016400     MOVE    WK-C-TOT-READ-CNT       TO    WK-C-XTOT-READ-CNT.
016500     MOVE    WK-C-TOT-PROC-CNT       TO    WK-C-XTOT-PROC-CNT.
016600     MOVE    WK-C-TOT-REJ-CNT        TO    WK-C-XTOT-REJ-CNT.
016700     MOVE    WK-C-TOT-WDR-CNT        TO    WK-C-XTOT-WDR-CNT.
016800     MOVE    WK-C-TOT-WDR-AMT        TO    WK-C-XTOT-WDR-AMT.
016900     MOVE    WK-C-TOT-DEP-CNT        TO    WK-C-XTOT-DEP-CNT.
017000     MOVE    WK-C-TOT-DEP-AMT        TO    WK-C-XTOT-DEP-AMT.
017100     MOVE    WK-C-TOT-INT-CNT        TO    WK-C-XTOT-INT-CNT.
017200     MOVE    WK-C-TOT-INT-AMT        TO    WK-C-XTOT-INT-AMT.
017300     MOVE    WK-C-TOT-EXT-CNT        TO    WK-C-XTOT-EXT-CNT.
017400     MOVE    WK-C-TOT-EXT-AMT        TO    WK-C-XTOT-EXT-AMT.
017500     MOVE    WK-C-TOT-FEE-TOTAL      TO    WK-C-XTOT-FEE-TOTAL.
017600
017700 B099-RETURN-TOTALS-EX.
017800     EXIT.
017900
018000*---------------------------------------------------------------*
018100  Z100-RESET-TOTALS.                                             CTB0007
018200*---------------------------------------------------------------*
018300     MOVE    ZERO                    TO    WK-C-TOT-READ-CNT     CTB0007
018400                                           WK-C-TOT-PROC-CNT     CTB0007
018500                                           WK-C-TOT-REJ-CNT      CTB0007
018600                                           WK-C-TOT-WDR-CNT      CTB0007
018700                                           WK-C-TOT-WDR-AMT      CTB0007
018800                                           WK-C-TOT-DEP-CNT      CTB0007
018900                                           WK-C-TOT-DEP-AMT      CTB0007
019000                                           WK-C-TOT-INT-CNT      CTB0007
019100                                           WK-C-TOT-INT-AMT      CTB0007
019200                                           WK-C-TOT-EXT-CNT      CTB0007
019300                                           WK-C-TOT-EXT-AMT      CTB0007
019400                                           WK-C-TOT-FEE-TOTAL.   CTB0007
019500
019600******************************************************************
019700************** END OF PROGRAM SOURCE -  CTBXTOT *****************
019800******************************************************************
