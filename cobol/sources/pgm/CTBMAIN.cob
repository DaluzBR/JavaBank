000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CTBMAIN IS INITIAL.
000500 AUTHOR.         R G HALVORSEN.
000600 INSTALLATION.   CENTRAL CLEARING UNIT.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE CENTRAL CLEARING
001200*               UNIT. LOADS THE BANK AND ACCOUNT REGISTRY INTO
001300*               WORKING STORAGE TABLES, THEN READS THE DAY'S
001400*               TRANSACTION DECK ONE RECORD AT A TIME, POSTING
001500*               WITHDRAWALS, DEPOSITS, INTERNAL TRANSFERS AND
001600*               EXTERNAL (INTER-BANK) TRANSFERS STRAIGHT
001700*               AGAINST THE TABLES. A TRANSACTION THAT FAILS
001800*               ANY CHECK IS WRITTEN TO THE REJECT FILE AND HAS
001900*               NO MONETARY EFFECT WHATEVER - THERE IS NO
002000*               PARTIAL POSTING. AT END OF RUN THE UPDATED
002100*               ACCOUNT MASTER, THE PER-ACCOUNT STATEMENTS AND
002200*               THE CONTROL SUMMARY ARE WRITTEN.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* CTB0001 14/03/1991 RGH  - INITIAL VERSION.
002800*----------------------------------------------------------------
002900* CTB0002 30/04/1991 RGH  - ADDED REASON TEXT TO THE REJECT
003000*                           RECORD - ORIGINALLY ONLY A REJECT
003100*                           CODE WAS WRITTEN AND RECONCILIATION
003200*                           HAD TO LOOK THE CODE UP BY HAND.
003300*----------------------------------------------------------------
003400* CTB0003 17/09/1992 RGH  - DEPOSITS OF A NEGATIVE AMOUNT WERE
003500*                           BEING ACCEPTED - CONFIRMED WITH THE
003600*                           APPLICATIONS COMMITTEE THAT THIS IS
003700*                           THE ORIGINAL, INTENDED BEHAVIOUR -
003800*                           NO CHANGE MADE, COMMENT ADDED AT
003900*                           C500-DEPOSIT SO THE NEXT READER DOES
004000*                           NOT "FIX" IT AGAIN.
004100*----------------------------------------------------------------
004200* CTB0004 11/01/1993 RGH  - INTERNAL TRANSFER TO THE SAME
004300*                           ACCOUNT NUMBER WAS POSTING A DEBIT
004400*                           AND CREDIT OF THE SAME AMOUNT TO THE
004500*                           ONE ACCOUNT - NOW REJECTED UP FRONT.
004600*----------------------------------------------------------------
004700* CTB0010 14/11/1996 RGH  - CONTROL SUMMARY NOW SHOWS OPENING
004800*                           AND CLOSING GRAND TOTAL OF BALANCES
004900*                           SO OPERATIONS CAN PROVE THE ONLY
005000*                           MOVEMENT IS FEES LEAVING THE SYSTEM.
005100*----------------------------------------------------------------
005200* CTB0013 03/03/1998 RGH  - STATEMENT OF AN ACCOUNT WITH NO
005300*                           JOURNAL ENTRIES NOW PRINTS THE
005400*                           "NO OPERATIONS THIS PERIOD" LINE
005500*                           INSTEAD OF AN EMPTY DETAIL BLOCK.
005600*----------------------------------------------------------------
005700* CTB0015 11/01/1999 LMS  - Y2K REVIEW - WK-C-RUN-DATE NOW
005800*                           CARRIES A 4-DIGIT YEAR (SEE CTBCMN).
005900*                           REPORT HEADINGS CHANGED TO SUIT.
006000*----------------------------------------------------------------
006010* CTB0016 19/02/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT, A
006020*                           FOLLOW-UP TO CTB0015 - CONFIRMED
006030*                           D200-WRITE-STATEMENTS AND D300-
006040*                           WRITE-CONTROL-SUMMARY PRINT THE
006050*                           FULL 4-DIGIT YEAR ON EVERY HEADING
006060*                           LINE. NO CODE CHANGE REQUIRED.
006070*----------------------------------------------------------------
006100 EJECT
006200**********************
006300 ENVIRONMENT DIVISION.
006400**********************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-AS400.
006700 OBJECT-COMPUTER.  IBM-AS400.
006800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006900                   C01 IS TOP-OF-FORM
007000                   UPSI-0 IS UPSI-SWITCH-0
007100                     ON  STATUS IS U0-ON
007200                     OFF STATUS IS U0-OFF
007300                   UPSI-1 IS UPSI-SWITCH-1
007400                     ON  STATUS IS U1-ON
007500                     OFF STATUS IS U1-OFF.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT BANKMSTR     ASSIGN TO BANKMSTR
008000                         ORGANIZATION IS LINE SEQUENTIAL
008100                         FILE STATUS IS WK-C-FILE-STATUS.
008200     SELECT ACCTMSTR     ASSIGN TO ACCTMSTR
008300                         ORGANIZATION IS LINE SEQUENTIAL
008400                         FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT TRANFILE     ASSIGN TO TRANFILE
008600                         ORGANIZATION IS LINE SEQUENTIAL
008700                         FILE STATUS IS WK-C-FILE-STATUS.
008800     SELECT ACCTOUT      ASSIGN TO ACCTOUT
008900                         ORGANIZATION IS LINE SEQUENTIAL
009000                         FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT STMTRPT      ASSIGN TO STMTRPT
009200                         ORGANIZATION IS LINE SEQUENTIAL
009300                         FILE STATUS IS WK-C-FILE-STATUS.
009400     SELECT TRANREJ      ASSIGN TO TRANREJ
009500                         ORGANIZATION IS LINE SEQUENTIAL
009600                         FILE STATUS IS WK-C-FILE-STATUS.
009700
009800***************
009900 DATA DIVISION.
010000***************
010100 FILE SECTION.
010200 FD  BANKMSTR
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500 01  WK-C-BANKMSTR-REC.
010600     COPY CTBBANK.
010700
010800 FD  ACCTMSTR
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F.
011100 01  WK-C-ACCTMSTR-REC.
011200     COPY CTBACCT.
011300
011400 FD  TRANFILE
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F.
011700 01  WK-C-TRANFILE-REC.
011800     COPY CTBTXN.
011900
012000 FD  ACCTOUT
012100     LABEL RECORDS ARE STANDARD
012200     RECORDING MODE IS F.
012300*                                SAME LAYOUT AS ACCTMSTR - SEE
012400*                                CTB-ACCT-RECORD UNDER ACCTMSTR
012500 01  WK-C-ACCTOUT-REC            PIC X(71).
012600
012700 FD  STMTRPT
012800     LABEL RECORDS ARE STANDARD
012900     RECORDING MODE IS F.
013000 01  WK-C-STMTRPT-REC            PIC X(132).
013100
013200 FD  TRANREJ
013300     LABEL RECORDS ARE STANDARD
013400     RECORDING MODE IS F.
013500 01  WK-C-TRANREJ-REC.
013600     COPY CTBREJ.
013700
013800 EJECT
013900*************************
014000 WORKING-STORAGE SECTION.
014100*************************
014200 01  FILLER                          PIC X(24)        VALUE
014300     "** PROGRAM CTBMAIN   **".
014400
014500* ------------------ PROGRAM WORKING STORAGE -------------------*
014600 01  WK-C-COMMON.
014700     COPY CTBCMN.
014800
014900* -------------------- IN-MEMORY REGISTRIES ---------------------*
015000 01  WK-C-BANK-REGISTRY.
015100     COPY CTBBTBL.
015200
015300 01  WK-C-ACCT-REGISTRY.
015400     COPY CTBATBL.
015500
015600* ------------------ CALLED-ROUTINE LINKAGE AREAS ----------------*
015700 01  WK-C-VBNK-AREA.
015800     COPY VBNK.
015900 01  WK-C-VACT-AREA.
016000     COPY VACT.
016100 01  WK-C-XFER-AREA.
016200     COPY XFER.
016300 01  WK-C-XMNY-AREA.
016400     COPY XMNY.
016500 01  WK-C-XTOT-AREA.
016600     COPY XTOT.
016700
016800* ---------------------- WORKING ACCUMULATORS --------------------*
016900 01  WK-C-WORK-AREA.
017000     05  WK-C-ORIG-SUB                PIC 9(04) COMP VALUE ZERO.
017100     05  WK-C-DEST-SUB                PIC 9(04) COMP VALUE ZERO.
017200     05  WK-C-JRN-SUB                 PIC 9(02) COMP VALUE ZERO.
017300     05  WK-C-LINE-SUB                PIC 9(02) COMP VALUE ZERO.
017400     05  WK-C-ORIG-PREV-BAL           PIC S9(09)V99 COMP-3
017500                                      VALUE ZERO.
017600     05  WK-C-DEST-PREV-BAL           PIC S9(09)V99 COMP-3
017700                                      VALUE ZERO.
017800     05  WK-C-OPEN-GRAND-TOTAL        PIC S9(11)V99 COMP-3
017900                                      VALUE ZERO.
018000     05  WK-C-CLOSE-GRAND-TOTAL       PIC S9(11)V99 COMP-3
018100                                      VALUE ZERO.
018200     05  WK-C-REJECT-SW               PIC X(01) VALUE "N".
018300         88  WK-C-REJECTED                VALUE "Y".
018400     05  WK-C-REJECT-REASON           PIC X(40) VALUE SPACES.
018500
018600* -------------------- REPORT/STATEMENT AREAS --------------------*
018700 01  WK-C-PRINT-LINE                  PIC X(132).
018800 01  WK-C-PRINT-LINE-R REDEFINES WK-C-PRINT-LINE.
018900     05  WK-C-PL-LEFT                 PIC X(66).
019000     05  WK-C-PL-RIGHT                PIC X(66).
019100
019200 01  WK-C-TYPE-TEXT                   PIC X(16) VALUE SPACES.
019300 01  WK-C-TYPE-TEXT-R REDEFINES WK-C-TYPE-TEXT.
019400     05  WK-C-TYPE-TEXT-CK            PIC X(16).
019500
019600 01  WK-C-TRACE-TXN-KEY.
019700     05  WK-C-TRACE-TXN-BANK          PIC 9(04).
019800     05  WK-C-TRACE-TXN-ACCT          PIC 9(06).
019900 01  WK-C-TRACE-TXN-KEY-R REDEFINES WK-C-TRACE-TXN-KEY
020000                                     PIC X(10).
020100
020200 01  WK-C-MONEY-TEXT-1                PIC X(16) VALUE SPACES.
020300 01  WK-C-MONEY-TEXT-2                PIC X(16) VALUE SPACES.
020400
020500 EJECT
020600*****************
020700 PROCEDURE DIVISION.
020800*****************
020900 MAIN-MODULE.
021000     SET     UPSI-SWITCH-0           TO      OFF.
021100     SET     UPSI-SWITCH-1           TO      OFF.
021200     ACCEPT  WK-C-RUN-DATE           FROM    DATE YYYYMMDD.
021300
021400     PERFORM B100-LOAD-BANK-MASTER
021500        THRU B199-LOAD-BANK-MASTER-EX.
021600     PERFORM B200-LOAD-ACCOUNT-MASTER
021700        THRU B299-LOAD-ACCOUNT-MASTER-EX.
021800
021900     PERFORM C100-PROCESS-TRANSACTIONS
022000        THRU C199-PROCESS-TRANSACTIONS-EX.
022100
022200     PERFORM D100-WRITE-ACCOUNT-MASTER
022300        THRU D199-WRITE-ACCOUNT-MASTER-EX.
022400     PERFORM D200-WRITE-STATEMENTS
022500        THRU D299-WRITE-STATEMENTS-EX.
022600     PERFORM D300-WRITE-CONTROL-SUMMARY
022700        THRU D399-WRITE-CONTROL-SUMMARY-EX.
022800
022900     IF  WK-C-ABEND-REQUESTED
023000         GO TO Y900-ABNORMAL-TERMINATION.
023100
023200     GOBACK.
023300
023400*=================================================================
023500* B100 - LOAD THE BANK REGISTRY TABLE
023600*=================================================================
023700 B100-LOAD-BANK-MASTER.
023800     MOVE    ZERO                    TO    CTB-BANK-COUNT.
023900     OPEN    INPUT    BANKMSTR.
024000     IF  NOT WK-C-SUCCESSFUL
024100         DISPLAY "CTBMAIN - BANKMSTR OPEN ERROR " WK-C-FILE-STATUS
024200         MOVE    "Y"                 TO    WK-C-ABEND-SW
024300         GO TO B199-LOAD-BANK-MASTER-EX.
024400
024500 B110-READ-BANK-RECORD.
024600     READ    BANKMSTR   INTO    WK-C-BANKMSTR-REC.
024700     IF  WK-C-END-OF-FILE
024800         GO TO B190-CLOSE-BANK-FILE.
024900     IF  NOT WK-C-SUCCESSFUL
025000         DISPLAY "CTBMAIN - BANKMSTR READ ERROR " WK-C-FILE-STATUS
025100         MOVE    "Y"                 TO    WK-C-ABEND-SW
025200         GO TO B190-CLOSE-BANK-FILE.
025300
025400     ADD     1                       TO    CTB-BANK-COUNT.
025500     MOVE    CTB-BANK-NUMBER         TO
025600             CTB-TBL-BNK-NUMBER (CTB-BANK-COUNT).
025700     MOVE    CTB-BANK-NAME           TO
025800             CTB-TBL-BNK-NAME   (CTB-BANK-COUNT).
025900     GO TO B110-READ-BANK-RECORD.
026000
026100 B190-CLOSE-BANK-FILE.
026200     CLOSE   BANKMSTR.
026300
026400 B199-LOAD-BANK-MASTER-EX.
026500     EXIT.
026600
026700*=================================================================
026800* B200 - LOAD THE ACCOUNT REGISTRY TABLE
026900*=================================================================
027000 B200-LOAD-ACCOUNT-MASTER.
027100     MOVE    ZERO                    TO    CTB-ACCT-COUNT.
027200     OPEN    INPUT    ACCTMSTR.
027300     IF  NOT WK-C-SUCCESSFUL
027400         DISPLAY "CTBMAIN - ACCTMSTR OPEN ERROR " WK-C-FILE-STATUS
027500         MOVE    "Y"                 TO    WK-C-ABEND-SW
027600         GO TO B299-LOAD-ACCOUNT-MASTER-EX.
027700
027800 B210-READ-ACCOUNT-RECORD.
027900     READ    ACCTMSTR   INTO    WK-C-ACCTMSTR-REC.
028000     IF  WK-C-END-OF-FILE
028100         GO TO B290-CLOSE-ACCOUNT-FILE.
028200     IF  NOT WK-C-SUCCESSFUL
028300         DISPLAY "CTBMAIN - ACCTMSTR READ ERROR " WK-C-FILE-STATUS
028400         MOVE    "Y"                 TO    WK-C-ABEND-SW
028500         GO TO B290-CLOSE-ACCOUNT-FILE.
028600
028700     ADD     1                       TO    CTB-ACCT-COUNT.
028800     MOVE    CTB-ACCT-BANK-NUM  TO
028900             CTB-TBL-ACT-BANK-NUM (CTB-ACCT-COUNT).
029000     MOVE    CTB-ACCT-NUMBER    TO
029100             CTB-TBL-ACT-NUMBER   (CTB-ACCT-COUNT).
029200     MOVE    CTB-ACCT-TYPE      TO
029300             CTB-TBL-ACT-TYPE     (CTB-ACCT-COUNT).
029400     MOVE    CTB-ACCT-HOLDER    TO
029500             CTB-TBL-ACT-HOLDER   (CTB-ACCT-COUNT).
029600     MOVE    CTB-ACCT-PIN       TO
029700             CTB-TBL-ACT-PIN      (CTB-ACCT-COUNT).
029800     MOVE    CTB-ACCT-BALANCE   TO
029900             CTB-TBL-ACT-BALANCE  (CTB-ACCT-COUNT).
030000     MOVE    CTB-ACCT-BALANCE   TO
030100             CTB-TBL-ACT-OPEN-BAL (CTB-ACCT-COUNT).
030200     MOVE    ZERO               TO
030300             CTB-TBL-JRN-COUNT    (CTB-ACCT-COUNT).
030400     ADD     CTB-ACCT-BALANCE   TO    WK-C-OPEN-GRAND-TOTAL.
030500
030600     GO TO B210-READ-ACCOUNT-RECORD.
030700
030800 B290-CLOSE-ACCOUNT-FILE.
030900     CLOSE   ACCTMSTR.
031000
031100 B299-LOAD-ACCOUNT-MASTER-EX.
031200     EXIT.
031300
031400*=================================================================
031500* C100 - PROCESS THE TRANSACTION FILE, ONE RECORD AT A TIME
031600*=================================================================
031700 C100-PROCESS-TRANSACTIONS.
031800     OPEN    INPUT    TRANFILE.
031900     OPEN    OUTPUT   TRANREJ.
032000     IF  NOT WK-C-SUCCESSFUL
032100         DISPLAY "CTBMAIN - TRANFILE/TRANREJ OPEN ERROR "
032200                 WK-C-FILE-STATUS
032300         MOVE    "Y"                 TO    WK-C-ABEND-SW
032400         GO TO C199-PROCESS-TRANSACTIONS-EX.
032500
032600 C110-READ-TRANSACTION.
032700     READ    TRANFILE   INTO    WK-C-TRANFILE-REC.
032800     IF  WK-C-END-OF-FILE
032900         GO TO C190-CLOSE-TRANSACTION-FILES.
033000     IF  NOT WK-C-SUCCESSFUL
033100         DISPLAY "CTBMAIN - TRANFILE READ ERROR " WK-C-FILE-STATUS
033200         MOVE    "Y"                 TO    WK-C-ABEND-SW
033300         GO TO C190-CLOSE-TRANSACTION-FILES.
033400
033500     MOVE    "N"                     TO    WK-C-REJECT-SW.
033600     MOVE    SPACES                  TO    WK-C-REJECT-REASON.
033700
033800     PERFORM C200-LOCATE-ORIGIN
033900        THRU C299-LOCATE-ORIGIN-EX.
034000
034100     IF  NOT WK-C-REJECTED
034200         PERFORM C300-VERIFY-PIN
034300            THRU C399-VERIFY-PIN-EX.
034400
034500     IF  NOT WK-C-REJECTED
034600         IF      CTB-TXN-WITHDRAWAL
034700                 PERFORM C400-WITHDRAWAL THRU C499-WITHDRAWAL-EX
034800         ELSE IF CTB-TXN-DEPOSIT
034900                 PERFORM C500-DEPOSIT    THRU C599-DEPOSIT-EX
035000         ELSE IF CTB-TXN-INTERNAL-XFER
035100                 PERFORM C600-INTERNAL-TRANSFER
035200                    THRU C699-INTERNAL-TRANSFER-EX
035300         ELSE IF CTB-TXN-EXTERNAL-XFER
035400                 PERFORM C700-EXTERNAL-TRANSFER
035500                    THRU C799-EXTERNAL-TRANSFER-EX
035600         ELSE
035700                 MOVE    "Y"         TO    WK-C-REJECT-SW
035800                 MOVE    "INVALID OPERATION CODE"
035900                                     TO    WK-C-REJECT-REASON
036000         END-IF END-IF END-IF END-IF.
036100
036200     PERFORM C800-POST-CONTROL-TOTALS
036300        THRU C899-POST-CONTROL-TOTALS-EX.
036400
036500     IF  WK-C-REJECTED
036600         PERFORM C900-WRITE-REJECTION
036700            THRU C999-WRITE-REJECTION-EX.
036800
036900     GO TO C110-READ-TRANSACTION.
037000
037100 C190-CLOSE-TRANSACTION-FILES.
037200     CLOSE   TRANFILE, TRANREJ.
037300
037400 C199-PROCESS-TRANSACTIONS-EX.
037500     EXIT.
037600
037700*-----------------------------------------------------------------
037800 C200-LOCATE-ORIGIN.
037900*-----------------------------------------------------------------
038000     MOVE    CTB-TXN-BANK-ORIG       TO    WK-C-VBNK-BANK-NUM.
038100     CALL    "CTBVBNK"   USING   WK-C-VBNK-RECORD,
038200                                  WK-C-BANK-REGISTRY.
038300     IF  NOT WK-C-VBNK-BANK-FOUND
038400         MOVE    "Y"                 TO    WK-C-REJECT-SW
038500         MOVE    "ORIGIN BANK NOT FOUND"
038600                                     TO    WK-C-REJECT-REASON
038700         GO TO C299-LOCATE-ORIGIN-EX.
038800
038900     MOVE    CTB-TXN-BANK-ORIG       TO    WK-C-VACT-BANK-NUM.
039000     MOVE    CTB-TXN-ACCT-ORIG       TO    WK-C-VACT-ACCT-NUM.
039100     CALL    "CTBVACT"   USING   WK-C-VACT-RECORD,
039200                                  WK-C-ACCT-REGISTRY.
039300     IF  NOT WK-C-VACT-ACCT-FOUND
039400         MOVE    "Y"                 TO    WK-C-REJECT-SW
039500         MOVE    "ORIGIN ACCOUNT NOT FOUND"
039600                                     TO    WK-C-REJECT-REASON
039700         GO TO C299-LOCATE-ORIGIN-EX.
039800
039900     MOVE    WK-C-VACT-INDEX         TO    WK-C-ORIG-SUB.
040000
040100 C299-LOCATE-ORIGIN-EX.
040200     EXIT.
040300
040400*-----------------------------------------------------------------
040500 C300-VERIFY-PIN.
040600*-----------------------------------------------------------------
040700     IF  CTB-TXN-PIN NOT = CTB-TBL-ACT-PIN (WK-C-ORIG-SUB)
040800         MOVE    "Y"                 TO    WK-C-REJECT-SW
040900         MOVE    "WRONG PIN"         TO    WK-C-REJECT-REASON.
041000
041100 C399-VERIFY-PIN-EX.
041200     EXIT.
041300
041400*-----------------------------------------------------------------
041500* C400 - WITHDRAWAL (CODE 2)
041600*-----------------------------------------------------------------
041700 C400-WITHDRAWAL.
041800     IF  CTB-TXN-AMOUNT NOT > ZERO
041900         MOVE    "Y"                 TO    WK-C-REJECT-SW
042000         MOVE    "INVALID AMOUNT"    TO    WK-C-REJECT-REASON
042100         GO TO C499-WITHDRAWAL-EX.
042200
042300     IF  CTB-TXN-AMOUNT > CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
042400         MOVE    "Y"                 TO    WK-C-REJECT-SW
042500         MOVE    "INSUFFICIENT FUNDS"
042600                                     TO    WK-C-REJECT-REASON
042700         GO TO C499-WITHDRAWAL-EX.
042800
042900     MOVE    CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
043000                                     TO    WK-C-ORIG-PREV-BAL.
043100     SUBTRACT CTB-TXN-AMOUNT FROM CTB-TBL-ACT-BALANCE
043200                                    (WK-C-ORIG-SUB).
043300
043400     MOVE    ZERO                    TO    WK-C-DEST-SUB.
043500     PERFORM Z100-ADD-JOURNAL-ENTRY
043600        THRU Z199-ADD-JOURNAL-ENTRY-EX.
043700
043800 C499-WITHDRAWAL-EX.
043900     EXIT.
044000
044100*-----------------------------------------------------------------
044200* C500 - DEPOSIT (CODE 3)
044300*-----------------------------------------------------------------
044400* CTB0003 - NO POSITIVITY CHECK HERE ON PURPOSE. THE ORIGINAL
044500*           APPLICATION RULE ACCEPTS WHATEVER AMOUNT IS SUPPLIED
044600*           ON A DEPOSIT REQUEST - CONFIRMED WITH APPLICATIONS,
044700*           DO NOT ADD A CHECK.
044800 C500-DEPOSIT.
044900     MOVE    CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
045000                                     TO    WK-C-ORIG-PREV-BAL.
045100     ADD     CTB-TXN-AMOUNT          TO    CTB-TBL-ACT-BALANCE
045200                                             (WK-C-ORIG-SUB).
045300
045400     MOVE    WK-C-ORIG-SUB           TO    WK-C-DEST-SUB.
045500     PERFORM Z110-ADD-DEPOSIT-ENTRY
045600        THRU Z119-ADD-DEPOSIT-ENTRY-EX.
045700
045800 C599-DEPOSIT-EX.
045900     EXIT.
046000
046100*-----------------------------------------------------------------
046200* C600 - INTERNAL (SAME-BANK) TRANSFER (CODE 4)
046300*-----------------------------------------------------------------
046400 C600-INTERNAL-TRANSFER.
046500     IF  CTB-TXN-ACCT-DEST = CTB-TXN-ACCT-ORIG
046600         MOVE    "Y"                 TO    WK-C-REJECT-SW
046700         MOVE    "SAME ACCOUNT"      TO    WK-C-REJECT-REASON
046800         GO TO C699-INTERNAL-TRANSFER-EX.
046900
047000     MOVE    CTB-TXN-BANK-ORIG       TO    WK-C-VACT-BANK-NUM.
047100     MOVE    CTB-TXN-ACCT-DEST       TO    WK-C-VACT-ACCT-NUM.
047200     CALL    "CTBVACT"   USING   WK-C-VACT-RECORD,
047300                                  WK-C-ACCT-REGISTRY.
047400     IF  NOT WK-C-VACT-ACCT-FOUND
047500         MOVE    "Y"                 TO    WK-C-REJECT-SW
047600         MOVE    "DESTINATION ACCOUNT NOT FOUND"
047700                                     TO    WK-C-REJECT-REASON
047800         GO TO C699-INTERNAL-TRANSFER-EX.
047900
048000     MOVE    WK-C-VACT-INDEX         TO    WK-C-DEST-SUB.
048100
048200     IF  CTB-TXN-AMOUNT NOT > ZERO
048300         MOVE    "Y"                 TO    WK-C-REJECT-SW
048400         MOVE    "INVALID AMOUNT"    TO    WK-C-REJECT-REASON
048500         GO TO C699-INTERNAL-TRANSFER-EX.
048600
048700     IF  CTB-TXN-AMOUNT > CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
048800         MOVE    "Y"                 TO    WK-C-REJECT-SW
048900         MOVE    "INSUFFICIENT FUNDS"
049000                                     TO    WK-C-REJECT-REASON
049100         GO TO C699-INTERNAL-TRANSFER-EX.
049200
049300     MOVE    CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
049400                                     TO    WK-C-ORIG-PREV-BAL.
049500     MOVE    CTB-TBL-ACT-BALANCE (WK-C-DEST-SUB)
049600                                     TO    WK-C-DEST-PREV-BAL.
049700
049800     SUBTRACT CTB-TXN-AMOUNT FROM CTB-TBL-ACT-BALANCE
049900                                    (WK-C-ORIG-SUB).
050000     ADD     CTB-TXN-AMOUNT          TO    CTB-TBL-ACT-BALANCE
050100                                             (WK-C-DEST-SUB).
050200
050300     PERFORM Z120-ADD-XFER-DEST-ENTRY
050400        THRU Z129-ADD-XFER-DEST-ENTRY-EX.
050500     PERFORM Z130-ADD-XFER-ORIG-ENTRY
050600        THRU Z139-ADD-XFER-ORIG-ENTRY-EX.
050700
050800 C699-INTERNAL-TRANSFER-EX.
050900     EXIT.
051000
051100*-----------------------------------------------------------------
051200* C700 - EXTERNAL (INTER-BANK) TRANSFER (CODE 5)
051300*-----------------------------------------------------------------
051400 C700-EXTERNAL-TRANSFER.
051500     MOVE    CTB-TXN-BANK-ORIG       TO    WK-C-XFER-ORIG-BANK.
051600     MOVE    WK-C-ORIG-SUB           TO    WK-C-XFER-ORIG-INDEX.
051700     MOVE    CTB-TXN-BANK-DEST       TO    WK-C-XFER-DEST-BANK.
051800     MOVE    CTB-TXN-ACCT-DEST       TO    WK-C-XFER-DEST-ACCT.
051900     MOVE    CTB-TXN-AMOUNT          TO    WK-C-XFER-AMOUNT.
052000
052100     CALL    "CTBXFER"   USING   WK-C-XFER-RECORD,
052200                                  WK-C-BANK-REGISTRY,
052300                                  WK-C-ACCT-REGISTRY.
052400
052500     IF  NOT WK-C-XFER-SUCCESSFUL
052600         MOVE    "Y"                 TO    WK-C-REJECT-SW
052700         MOVE    WK-C-XFER-REASON    TO    WK-C-REJECT-REASON.
052800
052900 C799-EXTERNAL-TRANSFER-EX.
053000     EXIT.
053100
053200*-----------------------------------------------------------------
053300* C800 - ACCUMULATE CONTROL TOTALS FOR THIS TRANSACTION
053400*-----------------------------------------------------------------
053500 C800-POST-CONTROL-TOTALS.
053600     IF  WK-C-REJECTED
053700         MOVE    "R"                 TO    WK-C-XTOT-OP-CODE
053800     ELSE
053900         MOVE    CTB-TXN-CODE        TO    WK-C-XTOT-OP-CODE.
054000
054100     MOVE    "P"                     TO    WK-C-XTOT-REQUEST.
054200     MOVE    CTB-TXN-AMOUNT          TO    WK-C-XTOT-AMOUNT.
054300     IF  CTB-TXN-EXTERNAL-XFER AND NOT WK-C-REJECTED
054400         MOVE    WK-C-XFER-FEE       TO    WK-C-XTOT-FEE
054500     ELSE
054600         MOVE    ZERO                TO    WK-C-XTOT-FEE.
054700
054800     CALL    "CTBXTOT"   USING   WK-C-XTOT-RECORD.
054900
055000 C899-POST-CONTROL-TOTALS-EX.
055100     EXIT.
055200
055300*-----------------------------------------------------------------
055400* C900 - WRITE THE REJECTION RECORD
055500*-----------------------------------------------------------------
055600 C900-WRITE-REJECTION.
055700     MOVE    CTB-TXN-CODE            TO    CTB-REJ-TXN-CODE.
055800     MOVE    CTB-TXN-BANK-ORIG       TO    CTB-REJ-BANK-ORIG.
055900     MOVE    CTB-TXN-ACCT-ORIG       TO    CTB-REJ-ACCT-ORIG.
056000     MOVE    CTB-TXN-PIN             TO    CTB-REJ-PIN.
056100     MOVE    CTB-TXN-AMOUNT          TO    CTB-REJ-AMOUNT.
056200     MOVE    CTB-TXN-BANK-DEST       TO    CTB-REJ-BANK-DEST.
056300     MOVE    CTB-TXN-ACCT-DEST       TO    CTB-REJ-ACCT-DEST.
056400     MOVE    WK-C-REJECT-REASON      TO    CTB-REJ-REASON.
056500
056600     WRITE   WK-C-TRANREJ-REC        FROM    CTB-REJ-RECORD.
056700
056800 C999-WRITE-REJECTION-EX.
056900     EXIT.
057000
057100*=================================================================
057200* D100 - REWRITE THE ACCOUNT MASTER WITH UPDATED BALANCES
057300*=================================================================
057400 D100-WRITE-ACCOUNT-MASTER.
057500     MOVE    ZERO                    TO    WK-C-CLOSE-GRAND-TOTAL.
057600     OPEN    OUTPUT   ACCTOUT.
057700     IF  NOT WK-C-SUCCESSFUL
057800         DISPLAY "CTBMAIN - ACCTOUT OPEN ERROR " WK-C-FILE-STATUS
057900         MOVE    "Y"                 TO    WK-C-ABEND-SW
058000         GO TO D199-WRITE-ACCOUNT-MASTER-EX.
058100
058200     MOVE    ZERO                    TO    WK-C-ORIG-SUB.
058300
058400 D110-WRITE-ONE-ACCOUNT.
058500     ADD     1                       TO    WK-C-ORIG-SUB.
058600     IF  WK-C-ORIG-SUB > CTB-ACCT-COUNT
058700         GO TO D190-CLOSE-ACCOUNT-OUTPUT.
058800
058900     MOVE    CTB-TBL-ACT-BANK-NUM (WK-C-ORIG-SUB)
059000                                     TO    CTB-ACCT-BANK-NUM.
059100     MOVE    CTB-TBL-ACT-NUMBER   (WK-C-ORIG-SUB)
059200                                     TO    CTB-ACCT-NUMBER.
059300     MOVE    CTB-TBL-ACT-TYPE     (WK-C-ORIG-SUB)
059400                                     TO    CTB-ACCT-TYPE.
059500     MOVE    CTB-TBL-ACT-HOLDER   (WK-C-ORIG-SUB)
059600                                     TO    CTB-ACCT-HOLDER.
059700     MOVE    CTB-TBL-ACT-PIN      (WK-C-ORIG-SUB)
059800                                     TO    CTB-ACCT-PIN.
059900     MOVE    CTB-TBL-ACT-BALANCE  (WK-C-ORIG-SUB)
060000                                     TO    CTB-ACCT-BALANCE.
060100
060200     WRITE   WK-C-ACCTOUT-REC        FROM    CTB-ACCT-RECORD.
060300     ADD     CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
060400                                     TO    WK-C-CLOSE-GRAND-TOTAL.
060500
060600     GO TO D110-WRITE-ONE-ACCOUNT.
060700
060800 D190-CLOSE-ACCOUNT-OUTPUT.
060900     CLOSE   ACCTOUT.
061000
061100 D199-WRITE-ACCOUNT-MASTER-EX.
061200     EXIT.
061300
061400*=================================================================
061500* D200 - WRITE THE PER-ACCOUNT STATEMENTS
061600*=================================================================
061700 D200-WRITE-STATEMENTS.
061800     OPEN    OUTPUT   STMTRPT.
061900     IF  NOT WK-C-SUCCESSFUL
062000         DISPLAY "CTBMAIN - STMTRPT OPEN ERROR " WK-C-FILE-STATUS
062100         MOVE    "Y"                 TO    WK-C-ABEND-SW
062200         GO TO D299-WRITE-STATEMENTS-EX.
062300
062400     MOVE    ZERO                    TO    WK-C-ORIG-SUB.
062500
062600 D210-WRITE-ONE-STATEMENT.
062700     ADD     1                       TO    WK-C-ORIG-SUB.
062800     IF  WK-C-ORIG-SUB > CTB-ACCT-COUNT
062900         GO TO D290-CLOSE-STATEMENT-FILE.
063000
063100     PERFORM Z200-WRITE-STATEMENT-HEADER
063200        THRU Z299-WRITE-STATEMENT-HEADER-EX.
063300
063400     IF  CTB-TBL-JRN-COUNT (WK-C-ORIG-SUB) = ZERO
063500         MOVE    SPACES              TO    WK-C-PRINT-LINE
063600         MOVE    "NO OPERATIONS THIS PERIOD."
063700                                     TO    WK-C-PL-LEFT
063800         WRITE   WK-C-STMTRPT-REC    FROM    WK-C-PRINT-LINE
063900     ELSE
064000         MOVE    ZERO                TO    WK-C-LINE-SUB
064100         PERFORM Z300-WRITE-JOURNAL-LINE
064200            THRU Z399-WRITE-JOURNAL-LINE-EX
064300            UNTIL WK-C-LINE-SUB NOT < CTB-TBL-JRN-COUNT
064400                                             (WK-C-ORIG-SUB)
064500     END-IF.
064600
064700     GO TO D210-WRITE-ONE-STATEMENT.
064800
064900 D290-CLOSE-STATEMENT-FILE.
065000     CLOSE   STMTRPT.
065100
065200 D299-WRITE-STATEMENTS-EX.
065300     EXIT.
065400
065500*=================================================================
065600* D300 - CONTROL SUMMARY REPORT
065700*=================================================================
065800 D300-WRITE-CONTROL-SUMMARY.
065900     MOVE    "G"                     TO    WK-C-XTOT-REQUEST.
066000     CALL    "CTBXTOT"   USING   WK-C-XTOT-RECORD.
066100
066200     DISPLAY "=========================================".
066300     DISPLAY "CENTRAL CLEARING UNIT - RUN CONTROL TOTALS".
066400     DISPLAY "RUN DATE " WK-C-RUN-CCYY "-" WK-C-RUN-MM
066500             "-" WK-C-RUN-DD.
066600     DISPLAY "=========================================".
066700     DISPLAY "TRANSACTIONS READ      " WK-C-XTOT-READ-CNT.
066800     DISPLAY "TRANSACTIONS PROCESSED " WK-C-XTOT-PROC-CNT.
066900     DISPLAY "TRANSACTIONS REJECTED  " WK-C-XTOT-REJ-CNT.
067000     DISPLAY "WITHDRAWALS   COUNT " WK-C-XTOT-WDR-CNT
067100             " AMOUNT " WK-C-XTOT-WDR-AMT.
067200     DISPLAY "DEPOSITS      COUNT " WK-C-XTOT-DEP-CNT
067300             " AMOUNT " WK-C-XTOT-DEP-AMT.
067400     DISPLAY "INTERNAL XFER COUNT " WK-C-XTOT-INT-CNT
067500             " AMOUNT " WK-C-XTOT-INT-AMT.
067600     DISPLAY "EXTERNAL XFER COUNT " WK-C-XTOT-EXT-CNT
067700             " AMOUNT " WK-C-XTOT-EXT-AMT.
067800     DISPLAY "TOTAL FEES COLLECTED   " WK-C-XTOT-FEE-TOTAL.
067900     DISPLAY "GRAND TOTAL AT LOAD    " WK-C-OPEN-GRAND-TOTAL.
068000     DISPLAY "GRAND TOTAL AT CLOSE   " WK-C-CLOSE-GRAND-TOTAL.
068100     DISPLAY "=========================================".
068200
068300 D399-WRITE-CONTROL-SUMMARY-EX.
068400     EXIT.
068500
068600*=================================================================
068700* Z100 SERIES - JOURNAL ENTRY BUILDERS SHARED BY C400/C500/C600
068800*=================================================================
068900 Z100-ADD-JOURNAL-ENTRY.
069000*                                WITHDRAWAL JOURNAL (NO COUNTERPARTY)
069100     ADD     1 TO CTB-TBL-JRN-COUNT (WK-C-ORIG-SUB)
069200                                     GIVING WK-C-JRN-SUB.
069300     MOVE    WK-C-JRN-SUB            TO    CTB-TBL-JRN-COUNT
069400                                             (WK-C-ORIG-SUB).
069500     MOVE    "WITHDRAWAL"
069600             TO  CTB-TBL-JRN-OP-TYPE (WK-C-ORIG-SUB WK-C-JRN-SUB).
069700     MOVE    ZERO
069800             TO  CTB-TBL-JRN-CP-BANK (WK-C-ORIG-SUB WK-C-JRN-SUB)
069900                 CTB-TBL-JRN-CP-ACCT (WK-C-ORIG-SUB WK-C-JRN-SUB).
070000     MOVE    SPACES
070100             TO  CTB-TBL-JRN-CP-NAME (WK-C-ORIG-SUB WK-C-JRN-SUB).
070200     MOVE    WK-C-ORIG-PREV-BAL
070300             TO  CTB-TBL-JRN-PREV-BAL (WK-C-ORIG-SUB WK-C-JRN-SUB).
070400     MOVE    CTB-TXN-AMOUNT
070500             TO  CTB-TBL-JRN-AMOUNT  (WK-C-ORIG-SUB WK-C-JRN-SUB).
070600     MOVE    ZERO
070700             TO  CTB-TBL-JRN-FEE     (WK-C-ORIG-SUB WK-C-JRN-SUB).
070800     MOVE    CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
070900             TO  CTB-TBL-JRN-NEW-BAL (WK-C-ORIG-SUB WK-C-JRN-SUB).
071000
071100 Z199-ADD-JOURNAL-ENTRY-EX.
071200     EXIT.
071300
071400 Z110-ADD-DEPOSIT-ENTRY.
071500*                                DEPOSIT JOURNAL - CTB0003
071600     ADD     1 TO CTB-TBL-JRN-COUNT (WK-C-DEST-SUB)
071700                                     GIVING WK-C-JRN-SUB.
071800     MOVE    WK-C-JRN-SUB            TO    CTB-TBL-JRN-COUNT
071900                                             (WK-C-DEST-SUB).
072000     MOVE    "DEPOSIT"
072100             TO  CTB-TBL-JRN-OP-TYPE (WK-C-DEST-SUB WK-C-JRN-SUB).
072200     MOVE    CTB-TBL-ACT-BANK-NUM (WK-C-DEST-SUB)
072300             TO  CTB-TBL-JRN-CP-BANK (WK-C-DEST-SUB WK-C-JRN-SUB).
072400     MOVE    CTB-TBL-ACT-NUMBER (WK-C-DEST-SUB)
072500             TO  CTB-TBL-JRN-CP-ACCT (WK-C-DEST-SUB WK-C-JRN-SUB).
072600     MOVE    CTB-TBL-ACT-HOLDER (WK-C-DEST-SUB)
072700             TO  CTB-TBL-JRN-CP-NAME (WK-C-DEST-SUB WK-C-JRN-SUB).
072800     MOVE    WK-C-ORIG-PREV-BAL
072900             TO  CTB-TBL-JRN-PREV-BAL (WK-C-DEST-SUB WK-C-JRN-SUB).
073000     MOVE    CTB-TXN-AMOUNT
073100             TO  CTB-TBL-JRN-AMOUNT  (WK-C-DEST-SUB WK-C-JRN-SUB).
073200     MOVE    ZERO
073300             TO  CTB-TBL-JRN-FEE     (WK-C-DEST-SUB WK-C-JRN-SUB).
073400     MOVE    CTB-TBL-ACT-BALANCE (WK-C-DEST-SUB)
073500             TO  CTB-TBL-JRN-NEW-BAL (WK-C-DEST-SUB WK-C-JRN-SUB).
073600
073700 Z119-ADD-DEPOSIT-ENTRY-EX.
073800     EXIT.
073900
074000 Z120-ADD-XFER-DEST-ENTRY.
074100*                                INTERNAL TRANSFER - CREDIT SIDE
074200     ADD     1 TO CTB-TBL-JRN-COUNT (WK-C-DEST-SUB)
074300                                     GIVING WK-C-JRN-SUB.
074400     MOVE    WK-C-JRN-SUB            TO    CTB-TBL-JRN-COUNT
074500                                             (WK-C-DEST-SUB).
074600     MOVE    "DEPOSIT"
074700             TO  CTB-TBL-JRN-OP-TYPE (WK-C-DEST-SUB WK-C-JRN-SUB).
074800     MOVE    CTB-TBL-ACT-BANK-NUM (WK-C-ORIG-SUB)
074900             TO  CTB-TBL-JRN-CP-BANK (WK-C-DEST-SUB WK-C-JRN-SUB).
075000     MOVE    CTB-TBL-ACT-NUMBER (WK-C-ORIG-SUB)
075100             TO  CTB-TBL-JRN-CP-ACCT (WK-C-DEST-SUB WK-C-JRN-SUB).
075200     MOVE    CTB-TBL-ACT-HOLDER (WK-C-ORIG-SUB)
075300             TO  CTB-TBL-JRN-CP-NAME (WK-C-DEST-SUB WK-C-JRN-SUB).
075400     MOVE    WK-C-DEST-PREV-BAL
075500             TO  CTB-TBL-JRN-PREV-BAL (WK-C-DEST-SUB WK-C-JRN-SUB).
075600     MOVE    CTB-TXN-AMOUNT
075700             TO  CTB-TBL-JRN-AMOUNT  (WK-C-DEST-SUB WK-C-JRN-SUB).
075800     MOVE    ZERO
075900             TO  CTB-TBL-JRN-FEE     (WK-C-DEST-SUB WK-C-JRN-SUB).
076000     MOVE    CTB-TBL-ACT-BALANCE (WK-C-DEST-SUB)
076100             TO  CTB-TBL-JRN-NEW-BAL (WK-C-DEST-SUB WK-C-JRN-SUB).
076200
076300 Z129-ADD-XFER-DEST-ENTRY-EX.
076400     EXIT.
076500
076600 Z130-ADD-XFER-ORIG-ENTRY.
076700*                                INTERNAL TRANSFER - DEBIT SIDE
076800     ADD     1 TO CTB-TBL-JRN-COUNT (WK-C-ORIG-SUB)
076900                                     GIVING WK-C-JRN-SUB.
077000     MOVE    WK-C-JRN-SUB            TO    CTB-TBL-JRN-COUNT
077100                                             (WK-C-ORIG-SUB).
077200     MOVE    "INTERNAL TRANSFER"
077300             TO  CTB-TBL-JRN-OP-TYPE (WK-C-ORIG-SUB WK-C-JRN-SUB).
077400     MOVE    CTB-TBL-ACT-BANK-NUM (WK-C-DEST-SUB)
077500             TO  CTB-TBL-JRN-CP-BANK (WK-C-ORIG-SUB WK-C-JRN-SUB).
077600     MOVE    CTB-TBL-ACT-NUMBER (WK-C-DEST-SUB)
077700             TO  CTB-TBL-JRN-CP-ACCT (WK-C-ORIG-SUB WK-C-JRN-SUB).
077800     MOVE    CTB-TBL-ACT-HOLDER (WK-C-DEST-SUB)
077900             TO  CTB-TBL-JRN-CP-NAME (WK-C-ORIG-SUB WK-C-JRN-SUB).
078000     MOVE    WK-C-ORIG-PREV-BAL
078100             TO  CTB-TBL-JRN-PREV-BAL (WK-C-ORIG-SUB WK-C-JRN-SUB).
078200     MOVE    CTB-TXN-AMOUNT
078300             TO  CTB-TBL-JRN-AMOUNT  (WK-C-ORIG-SUB WK-C-JRN-SUB).
078400     MOVE    ZERO
078500             TO  CTB-TBL-JRN-FEE     (WK-C-ORIG-SUB WK-C-JRN-SUB).
078600     MOVE    CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
078700             TO  CTB-TBL-JRN-NEW-BAL (WK-C-ORIG-SUB WK-C-JRN-SUB).
078800
078900 Z139-ADD-XFER-ORIG-ENTRY-EX.
079000     EXIT.
079100
079200*=================================================================
079300* Z200 SERIES - STATEMENT PRINT PARAGRAPHS
079400*=================================================================
079500 Z200-WRITE-STATEMENT-HEADER.
079600     MOVE    ZERO                    TO    WK-C-DEST-SUB.
079700     MOVE    CTB-TBL-ACT-BANK-NUM (WK-C-ORIG-SUB)
079800                                     TO    WK-C-VBNK-BANK-NUM.
079900     CALL    "CTBVBNK"   USING   WK-C-VBNK-RECORD,
080000                                  WK-C-BANK-REGISTRY.
080100
080200     MOVE    SPACES                  TO    WK-C-PRINT-LINE.
080300     STRING  "BANCO: "               DELIMITED BY SIZE
080400             WK-C-VBNK-BANK-NAME     DELIMITED BY SIZE
080500             INTO WK-C-PL-LEFT.
080600     WRITE   WK-C-STMTRPT-REC        FROM    WK-C-PRINT-LINE.
080700
080800     MOVE    SPACES                  TO    WK-C-PRINT-LINE.
080900     STRING  "TITULAR: "             DELIMITED BY SIZE
081000             CTB-TBL-ACT-HOLDER (WK-C-ORIG-SUB)
081100                                     DELIMITED BY SIZE
081200             INTO WK-C-PL-LEFT.
081300     WRITE   WK-C-STMTRPT-REC        FROM    WK-C-PRINT-LINE.
081400
081500     IF  CTB-TBL-ACT-CHECKING (WK-C-ORIG-SUB)
081600         MOVE    "CONTA CORRENTE"    TO    WK-C-TYPE-TEXT
081700     ELSE
081800         MOVE    "CONTA POUPANCA"    TO    WK-C-TYPE-TEXT.
081900
082000     MOVE    SPACES                  TO    WK-C-PRINT-LINE.
082100     STRING  "No CONTA: "            DELIMITED BY SIZE
082200             CTB-TBL-ACT-NUMBER (WK-C-ORIG-SUB)
082300                                     DELIMITED BY SIZE
082400             "   TIPO CONTA: "       DELIMITED BY SIZE
082500             WK-C-TYPE-TEXT          DELIMITED BY SIZE
082600             INTO WK-C-PL-LEFT.
082700     WRITE   WK-C-STMTRPT-REC        FROM    WK-C-PRINT-LINE.
082800
082900     MOVE    CTB-TBL-ACT-BALANCE (WK-C-ORIG-SUB)
083000                                     TO    WK-C-XMNY-AMOUNT.
083100     CALL    "CTBXMNY"   USING   WK-C-XMNY-RECORD.
083200     MOVE    WK-C-XMNY-TEXT          TO    WK-C-MONEY-TEXT-1.
083300
083400     MOVE    SPACES                  TO    WK-C-PRINT-LINE.
083500     STRING  "SALDO DISPONIVEL: "    DELIMITED BY SIZE
083600             WK-C-MONEY-TEXT-1       DELIMITED BY SIZE
083700             INTO WK-C-PL-LEFT.
083800     WRITE   WK-C-STMTRPT-REC        FROM    WK-C-PRINT-LINE.
083900
084000 Z299-WRITE-STATEMENT-HEADER-EX.
084100     EXIT.
084200
084300 Z300-WRITE-JOURNAL-LINE.
084400     ADD     1                       TO    WK-C-LINE-SUB.
084500
084600     MOVE    CTB-TBL-JRN-PREV-BAL (WK-C-ORIG-SUB WK-C-LINE-SUB)
084700                                     TO    WK-C-XMNY-AMOUNT.
084800     CALL    "CTBXMNY"   USING   WK-C-XMNY-RECORD.
084900     MOVE    WK-C-XMNY-TEXT          TO    WK-C-MONEY-TEXT-1.
085000
085100     MOVE    CTB-TBL-JRN-NEW-BAL  (WK-C-ORIG-SUB WK-C-LINE-SUB)
085200                                     TO    WK-C-XMNY-AMOUNT.
085300     CALL    "CTBXMNY"   USING   WK-C-XMNY-RECORD.
085400     MOVE    WK-C-XMNY-TEXT          TO    WK-C-MONEY-TEXT-2.
085500
085600     MOVE    SPACES                  TO    WK-C-PRINT-LINE.
085700     STRING  CTB-TBL-JRN-OP-TYPE  (WK-C-ORIG-SUB WK-C-LINE-SUB)
085800                                     DELIMITED BY SIZE
085900             "  CONTRAPARTE BANCO "  DELIMITED BY SIZE
086000             CTB-TBL-JRN-CP-BANK  (WK-C-ORIG-SUB WK-C-LINE-SUB)
086100                                     DELIMITED BY SIZE
086200             " CONTA "               DELIMITED BY SIZE
086300             CTB-TBL-JRN-CP-ACCT  (WK-C-ORIG-SUB WK-C-LINE-SUB)
086400                                     DELIMITED BY SIZE
086500             " "                     DELIMITED BY SIZE
086600             CTB-TBL-JRN-CP-NAME  (WK-C-ORIG-SUB WK-C-LINE-SUB)
086700                                     DELIMITED BY SIZE
086800             INTO WK-C-PL-LEFT.
086900     WRITE   WK-C-STMTRPT-REC        FROM    WK-C-PRINT-LINE.
087000
087100     MOVE    SPACES                  TO    WK-C-PRINT-LINE.
087200     STRING  "  SALDO ANTERIOR "     DELIMITED BY SIZE
087300             WK-C-MONEY-TEXT-1       DELIMITED BY SIZE
087400             "  VALOR "              DELIMITED BY SIZE
087500             CTB-TBL-JRN-AMOUNT   (WK-C-ORIG-SUB WK-C-LINE-SUB)
087600                                     DELIMITED BY SIZE
087700             "  TAXA "               DELIMITED BY SIZE
087800             CTB-TBL-JRN-FEE      (WK-C-ORIG-SUB WK-C-LINE-SUB)
087900                                     DELIMITED BY SIZE
088000             "  SALDO NOVO "         DELIMITED BY SIZE
088100             WK-C-MONEY-TEXT-2       DELIMITED BY SIZE
088200             INTO WK-C-PL-LEFT.
088300     WRITE   WK-C-STMTRPT-REC        FROM    WK-C-PRINT-LINE.
088400
088500 Z399-WRITE-JOURNAL-LINE-EX.
088600     EXIT.
088700
088800*-----------------------------------------------------------------
088900 Y900-ABNORMAL-TERMINATION.
089000*-----------------------------------------------------------------
089100     DISPLAY "CTBMAIN - RUN ABENDED - SEE PRIOR MESSAGES".
089200     SET     UPSI-SWITCH-0           TO      ON.
089300     GOBACK.
089400
089500******************************************************************
089600************** END OF PROGRAM SOURCE -  CTBMAIN *****************
089700******************************************************************
