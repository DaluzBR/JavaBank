000100*-----------------------------------------------------------*
000200* CTBBANK  - BANK MASTER RECORD                             *
000300*            EXTRACT LAYOUT FOR THE BANKMSTR INTERCHANGE    *
000400*            FILE RECEIVED NIGHTLY FROM THE REGISTRY UNIT   *
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                  *
000700*-----------------------------------------------------------*
000800* CTB0001 14/03/1991 RGH  - INITIAL VERSION.                 *
000810* CTB0002 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -   *
000820*                           NO DATE FIELDS IN THIS LAYOUT,   *
000830*                           NO CHANGE REQUIRED.              *
000900*-----------------------------------------------------------*
001000 01  CTB-BANK-RECORD.
001100     05  CTB-BANK-NUMBER             PIC 9(04).
001200*                                BANK IDENTIFICATION NUMBER
001300     05  CTB-BANK-NAME               PIC X(30).
001400*                                BANK DISPLAY NAME
001500     05  FILLER                      PIC X(04) VALUE SPACES.
001600*                                RESERVED FOR FUTURE USE
