000100*-----------------------------------------------------------*
000200* XMNY     - LINKAGE RECORD FOR CTBXMNY                      *
000300*            (MONEY DISPLAY FORMATTING ROUTINE)               *
000400*-----------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                   *
000600*-----------------------------------------------------------*
000700* CTB0001 14/03/1991 RGH  - INITIAL VERSION.                  *
000710* CTB0006 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -    *
000720*                           NO DATE FIELDS IN THIS LAYOUT,    *
000730*                           NO CHANGE REQUIRED.               *
000800*-----------------------------------------------------------*
000900 01  WK-C-XMNY-RECORD.
001000     05  WK-C-XMNY-INPUT.
001100         10  WK-C-XMNY-AMOUNT        PIC S9(09)V99 COMP-3.
001200*                                AMOUNT TO BE DISPLAYED
001300         10  FILLER                  PIC X(02) VALUE SPACES.
001400     05  WK-C-XMNY-OUTPUT.
001500         10  WK-C-XMNY-TEXT          PIC X(16).
001600*                                "R$" FOLLOWED BY 2 DECIMALS
001700         10  FILLER                  PIC X(02) VALUE SPACES.
001800*                                RESERVED FOR FUTURE USE
