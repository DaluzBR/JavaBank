000100*-----------------------------------------------------------*
000200* CTBATBL  - IN-MEMORY ACCOUNT REGISTRY TABLE                *
000300*            LOADED ONCE AT START OF RUN BY CTBMAIN, PASSED  *
000400*            BY REFERENCE TO CTBVACT AND CTBXFER. EACH       *
000500*            ACCOUNT CARRIES ITS OWN OPERATION JOURNAL SO    *
000600*            THE STATEMENT CAN BE PRINTED STRAIGHT OFF THE   *
000700*            TABLE AT END OF RUN.                            *
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                   *
001000*-----------------------------------------------------------*
001100* CTB0001 14/03/1991 RGH  - INITIAL VERSION - 300 ACCOUNTS,   *
001200*                           20 JOURNAL LINES PER ACCOUNT.     *
001300* CTB0011 05/02/1997 RGH  - RAISED FROM 100 TO 300 ACCOUNTS - *
001400*                           REGISTRY UNIT ADDED TWO BRANCHES. *
001410* CTB0012 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -   *
001420*                           NO DATE FIELDS IN THIS LAYOUT,   *
001430*                           NO CHANGE REQUIRED.              *
001500*-----------------------------------------------------------*
001600 01  CTB-ACCT-TABLE.
001700     05  CTB-ACCT-COUNT              PIC 9(04) COMP.
001800*                                NUMBER OF ACCOUNTS LOADED
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  CTB-ACCT-ENTRY OCCURS 300 TIMES.                        CTB0011
002100         10  CTB-TBL-ACT-BANK-NUM    PIC 9(04).
002200         10  CTB-TBL-ACT-NUMBER      PIC 9(06).
002300         10  CTB-TBL-ACT-TYPE        PIC 9(01).
002400             88  CTB-TBL-ACT-CHECKING    VALUE 1.
002500             88  CTB-TBL-ACT-SAVINGS     VALUE 2.
002600         10  CTB-TBL-ACT-HOLDER      PIC X(40).
002700         10  CTB-TBL-ACT-PIN         PIC 9(04).
002800         10  CTB-TBL-ACT-BALANCE     PIC S9(09)V99 COMP-3.
002900         10  CTB-TBL-ACT-OPEN-BAL    PIC S9(09)V99 COMP-3.
003000*                                BALANCE AT LOAD - FOR CTL RPT
003100         10  CTB-TBL-JRN-COUNT       PIC 9(02) COMP.
003200         10  CTB-TBL-JRN-ENTRY OCCURS 20 TIMES.
003300             15  CTB-TBL-JRN-OP-TYPE     PIC X(25).
003400             15  CTB-TBL-JRN-CP-BANK     PIC 9(04).
003500             15  CTB-TBL-JRN-CP-ACCT     PIC 9(06).
003600             15  CTB-TBL-JRN-CP-NAME     PIC X(40).
003700             15  CTB-TBL-JRN-PREV-BAL    PIC S9(09)V99 COMP-3.
003800             15  CTB-TBL-JRN-AMOUNT      PIC 9(09)V99 COMP-3.
003900             15  CTB-TBL-JRN-FEE         PIC 9(05)V99 COMP-3.
004000             15  CTB-TBL-JRN-NEW-BAL     PIC S9(09)V99 COMP-3.
004100             15  FILLER                  PIC X(05) VALUE SPACES.
004200*                                RESERVED FOR FUTURE USE
004300         10  FILLER                  PIC X(05) VALUE SPACES.
004400*                                RESERVED FOR FUTURE USE
