000100*-----------------------------------------------------------*
000200* CTBREJ   - REJECTION RECORD                                *
000300*            WRITTEN TO TRANREJ FOR EVERY TRANSACTION THAT   *
000400*            FAILS VALIDATION - CARRIES THE OFFENDING        *
000500*            TRANSACTION PLUS THE REASON TEXT                *
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                   *
000800*-----------------------------------------------------------*
000900* CTB0001 14/03/1991 RGH  - INITIAL VERSION.                  *
000910* CTB0002 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -    *
000920*                           NO DATE FIELDS IN THIS LAYOUT,    *
000930*                           NO CHANGE REQUIRED.               *
001000*-----------------------------------------------------------*
001100 01  CTB-REJ-RECORD.
001200     05  CTB-REJ-TXN-CODE            PIC 9(01).
001300*                                COPY OF CTB-TXN-CODE
001400     05  CTB-REJ-BANK-ORIG           PIC 9(04).
001500*                                COPY OF CTB-TXN-BANK-ORIG
001600     05  CTB-REJ-ACCT-ORIG           PIC 9(06).
001700*                                COPY OF CTB-TXN-ACCT-ORIG
001800     05  CTB-REJ-PIN                 PIC 9(04).
001900*                                COPY OF CTB-TXN-PIN
002000     05  CTB-REJ-AMOUNT              PIC 9(09)V99.
002100*                                COPY OF CTB-TXN-AMOUNT
002200     05  CTB-REJ-BANK-DEST           PIC 9(04).
002300*                                COPY OF CTB-TXN-BANK-DEST
002400     05  CTB-REJ-ACCT-DEST           PIC 9(06).
002500*                                COPY OF CTB-TXN-ACCT-DEST
002600     05  CTB-REJ-REASON              PIC X(40).
002700*                                REASON TEXT - SEE CTB0002
002800     05  FILLER                      PIC X(05) VALUE SPACES.
002900*                                RESERVED FOR FUTURE USE
