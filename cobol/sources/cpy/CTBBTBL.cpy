000100*-----------------------------------------------------------*
000200* CTBBTBL  - IN-MEMORY BANK REGISTRY TABLE                   *
000300*            LOADED ONCE AT START OF RUN BY CTBMAIN, PASSED  *
000400*            BY REFERENCE TO CTBVBNK AND CTBXFER SO A        *
000500*            SECOND COPY OF THE REGISTRY IS NEVER CARRIED    *
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                   *
000800*-----------------------------------------------------------*
000900* CTB0001 14/03/1991 RGH  - INITIAL VERSION - 50 BANKS MAX.   *
000910* CTB0002 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -    *
000920*                           NO DATE FIELDS IN THIS LAYOUT,    *
000930*                           NO CHANGE REQUIRED.               *
001000*-----------------------------------------------------------*
001100 01  CTB-BANK-TABLE.
001200     05  CTB-BANK-COUNT              PIC 9(03) COMP.
001300*                                NUMBER OF BANKS LOADED
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  CTB-BANK-ENTRY OCCURS 50 TIMES.
001600         10  CTB-TBL-BNK-NUMBER      PIC 9(04).
001700         10  CTB-TBL-BNK-NAME        PIC X(30).
001800         10  FILLER                  PIC X(05) VALUE SPACES.
001900*                                RESERVED FOR FUTURE USE
