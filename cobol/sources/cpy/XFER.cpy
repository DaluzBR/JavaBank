000100*-----------------------------------------------------------*
000200* XFER     - LINKAGE RECORD FOR CTBXFER                      *
000300*            (THE CENTRAL CLEARING ENGINE - EXTERNAL XFER)   *
000400*-----------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                   *
000600*-----------------------------------------------------------*
000700* CTB0001 14/03/1991 RGH  - INITIAL VERSION.                  *
000800* CTB0005 02/06/1993 RGH  - FLAT FEE MOVED TO WK-C-COMMON SO   *
000900*                           ONE CHANGE UPDATES BOTH CTBXFER    *
001000*                           AND THE CONTROL REPORT NARRATIVE.  *
001010* CTB0012 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -    *
001020*                           NO DATE FIELDS IN THIS LAYOUT,    *
001030*                           NO CHANGE REQUIRED.               *
001100*-----------------------------------------------------------*
001200 01  WK-C-XFER-RECORD.
001300     05  WK-C-XFER-INPUT.
001400         10  WK-C-XFER-ORIG-BANK     PIC 9(04).
001500         10  WK-C-XFER-ORIG-INDEX    PIC 9(04) COMP.
001600*                                SUBSCRIPT OF ORIGIN ACCOUNT
001700         10  WK-C-XFER-DEST-BANK     PIC 9(04).
001800         10  WK-C-XFER-DEST-ACCT     PIC 9(06).
001900         10  WK-C-XFER-AMOUNT        PIC 9(09)V99 COMP-3.
002000         10  FILLER                  PIC X(02) VALUE SPACES.
002100     05  WK-C-XFER-OUTPUT.
002200         10  WK-C-XFER-STATUS        PIC X(01).
002300             88  WK-C-XFER-SUCCESSFUL    VALUE "Y".
002400         10  WK-C-XFER-REASON        PIC X(40).
002500         10  WK-C-XFER-FEE           PIC 9(05)V99 COMP-3.
002600         10  WK-C-XFER-DEST-INDEX    PIC 9(04) COMP.
002700         10  FILLER                  PIC X(02) VALUE SPACES.
002800*                                RESERVED FOR FUTURE USE
