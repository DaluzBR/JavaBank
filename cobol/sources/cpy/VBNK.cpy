000100*-----------------------------------------------------------*
000200* VBNK     - LINKAGE RECORD FOR CTBVBNK                      *
000300*-----------------------------------------------------------*
000400* HISTORY OF MODIFICATION:                                   *
000500*-----------------------------------------------------------*
000600* CTB0001 14/03/1991 RGH  - INITIAL VERSION.                  *
000610* CTB0002 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -    *
000620*                           NO DATE FIELDS IN THIS LAYOUT,    *
000630*                           NO CHANGE REQUIRED.               *
000700*-----------------------------------------------------------*
000800 01  WK-C-VBNK-RECORD.
000900     05  WK-C-VBNK-INPUT.
001000         10  WK-C-VBNK-BANK-NUM      PIC 9(04).
001100*                                BANK NUMBER TO LOCATE
001200         10  FILLER                  PIC X(02) VALUE SPACES.
001300     05  WK-C-VBNK-OUTPUT.
001400         10  WK-C-VBNK-FOUND         PIC X(01).
001500             88  WK-C-VBNK-BANK-FOUND    VALUE "Y".
001600         10  WK-C-VBNK-INDEX         PIC 9(03) COMP.
001700*                                SUBSCRIPT OF ENTRY IN TABLE
001800         10  WK-C-VBNK-BANK-NAME     PIC X(30).
001900         10  WK-C-VBNK-ERROR-CD      PIC X(07).
002000         10  FILLER                  PIC X(02) VALUE SPACES.
002100*                                RESERVED FOR FUTURE USE
