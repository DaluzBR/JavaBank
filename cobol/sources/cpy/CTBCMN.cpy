000100*-----------------------------------------------------------*
000200* CTBCMN   - COMMON FILE STATUS / SWITCH WORK AREA          *
000300*            COPIED INTO "01 WK-C-COMMON." OF EVERY         *
000400*            PROGRAM AND CALLED ROUTINE IN THE CTB SUITE    *
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                  *
000700*-----------------------------------------------------------*
000800* CTB0001 14/03/1991 RGH  - INITIAL VERSION, LIFTED OFF THE  *
000900*                           OLD ASCMWS SHELL SO EVERY NEW    *
001000*                           PROGRAM CHECKS STATUS THE SAME   *
001100*                           WAY.                             *
001200* CTB0014 09/11/1998 LMS  - Y2K REVIEW - WK-C-RUN-CCYY ADDED *
001300*                           SO REPORT HEADINGS CARRY A FULL  *
001400*                           4-DIGIT YEAR.                    *
001410* CTB0016 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -   *
001420*                           CONFIRMED WK-C-RUN-CCYY IS SET   *
001430*                           FROM A 4-DIGIT SOURCE AT EVERY    *
001440*                           CALL SITE. NO CHANGE REQUIRED.    *
001500*-----------------------------------------------------------*
001600     05  WK-C-FILE-STATUS           PIC X(02).
001700         88  WK-C-SUCCESSFUL                VALUE "00".
001800         88  WK-C-END-OF-FILE               VALUE "10".
001900         88  WK-C-DUPLICATE-KEY             VALUE "22".
002000         88  WK-C-RECORD-NOT-FOUND          VALUE "23".
002100         88  WK-C-PERMANENT-ERROR           VALUE "30" THRU "49".
002200     05  WK-C-RUN-DATE.
002300         10  WK-C-RUN-CCYY               PIC 9(04).              CTB0014
002400         10  WK-C-RUN-MM                 PIC 9(02).
002500         10  WK-C-RUN-DD                 PIC 9(02).
002600     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE                 CTB0014
002700                                     PIC 9(08).
002800*                                WHOLE-DATE VIEW FOR HEADINGS
002900     05  WK-C-ABEND-SW                   PIC X(01) VALUE "N".
003000         88  WK-C-ABEND-REQUESTED            VALUE "Y".
003100     05  FILLER                          PIC X(03) VALUE SPACES.
003200*                                RESERVED FOR FUTURE USE
