000100*-----------------------------------------------------------*
000200* VACT     - LINKAGE RECORD FOR CTBVACT                      *
000300*-----------------------------------------------------------*
000400* HISTORY OF MODIFICATION:                                   *
000500*-----------------------------------------------------------*
000600* CTB0001 14/03/1991 RGH  - INITIAL VERSION.                  *
000610* CTB0002 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -    *
000620*                           NO DATE FIELDS IN THIS LAYOUT,    *
000630*                           NO CHANGE REQUIRED.               *
000700*-----------------------------------------------------------*
000800 01  WK-C-VACT-RECORD.
000900     05  WK-C-VACT-INPUT.
001000         10  WK-C-VACT-BANK-NUM      PIC 9(04).
001100*                                BANK THE ACCOUNT SHOULD BE IN
001200         10  WK-C-VACT-ACCT-NUM      PIC 9(06).
001300*                                ACCOUNT NUMBER TO LOCATE
001400         10  FILLER                  PIC X(02) VALUE SPACES.
001500     05  WK-C-VACT-OUTPUT.
001600         10  WK-C-VACT-FOUND         PIC X(01).
001700             88  WK-C-VACT-ACCT-FOUND    VALUE "Y".
001800         10  WK-C-VACT-INDEX         PIC 9(04) COMP.
001900*                                SUBSCRIPT OF ENTRY IN TABLE
002000         10  WK-C-VACT-HOLDER        PIC X(40).
002100         10  WK-C-VACT-TYPE          PIC 9(01).
002200         10  WK-C-VACT-PIN           PIC 9(04).
002300         10  WK-C-VACT-BALANCE       PIC S9(09)V99 COMP-3.
002400         10  WK-C-VACT-ERROR-CD      PIC X(07).
002500         10  FILLER                  PIC X(02) VALUE SPACES.
002600*                                RESERVED FOR FUTURE USE
