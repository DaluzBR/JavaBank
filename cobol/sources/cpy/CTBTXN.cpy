000100*-----------------------------------------------------------*
000200* CTBTXN   - TRANSACTION RECORD                             *
000300*            LAYOUT OF ONE OPERATION ON THE TRANFILE INPUT  *
000400*            DECK, ONE RECORD PER CUSTOMER REQUEST          *
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                  *
000700*-----------------------------------------------------------*
000800* CTB0001 14/03/1991 RGH  - INITIAL VERSION.                 *
000810* CTB0002 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -   *
000820*                           NO DATE FIELDS IN THIS LAYOUT,   *
000830*                           NO CHANGE REQUIRED.              *
000900*-----------------------------------------------------------*
001000 01  CTB-TXN-RECORD.
001100     05  CTB-TXN-CODE                PIC 9(01).
001200         88  CTB-TXN-WITHDRAWAL          VALUE 2.
001300         88  CTB-TXN-DEPOSIT             VALUE 3.
001400         88  CTB-TXN-INTERNAL-XFER       VALUE 4.
001500         88  CTB-TXN-EXTERNAL-XFER       VALUE 5.
001600*                                2-WDR 3-DEP 4-INT XFER 5-EXT XFER
001700     05  CTB-TXN-BANK-ORIG           PIC 9(04).
001800*                                ORIGIN BANK NUMBER
001900     05  CTB-TXN-ACCT-ORIG           PIC 9(06).
002000*                                ORIGIN ACCOUNT NUMBER
002100     05  CTB-TXN-PIN                 PIC 9(04).
002200*                                PIN SUPPLIED FOR THE OPERATION
002300     05  CTB-TXN-AMOUNT              PIC 9(09)V99.
002400*                                OPERATION AMOUNT, 2 DECIMALS
002500     05  CTB-TXN-BANK-DEST           PIC 9(04).
002600*                                DEST BANK - EXTERNAL XFER ONLY
002700     05  CTB-TXN-ACCT-DEST           PIC 9(06).
002800*                                DEST ACCT - INT/EXT XFER ONLY
002900     05  FILLER                      PIC X(03) VALUE SPACES.
003000*                                RESERVED FOR FUTURE USE
