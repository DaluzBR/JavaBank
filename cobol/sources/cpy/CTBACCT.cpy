000100*-----------------------------------------------------------*
000200* CTBACCT  - ACCOUNT MASTER RECORD                          *
000300*            EXTRACT LAYOUT FOR THE ACCTMSTR INTERCHANGE    *
000400*            FILE - SAME LAYOUT IS USED FOR THE REWRITTEN   *
000500*            ACCTOUT FILE AT END OF RUN                     *
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                  *
000800*-----------------------------------------------------------*
000900* CTB0001 14/03/1991 RGH  - INITIAL VERSION.                 *
001000* CTB0009 22/07/1995 RGH  - ADD 88-LEVELS FOR ACCOUNT TYPE   *
001100*                           SO THE TYPE TEXT PARAGRAPH DOES  *
001200*                           NOT HAVE TO TEST RAW DIGITS.     *
001210* CTB0010 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -   *
001220*                           NO DATE FIELDS IN THIS LAYOUT,   *
001230*                           NO CHANGE REQUIRED.              *
001300*-----------------------------------------------------------*
001400 01  CTB-ACCT-RECORD.
001500     05  CTB-ACCT-BANK-NUM           PIC 9(04).
001600*                                BANK THE ACCOUNT BELONGS TO
001700     05  CTB-ACCT-NUMBER             PIC 9(06).
001800*                                ACCOUNT IDENTIFICATION NUMBER
001900     05  CTB-ACCT-TYPE               PIC 9(01).
002000         88  CTB-ACCT-CHECKING           VALUE 1.                CTB0009
002100         88  CTB-ACCT-SAVINGS            VALUE 2.                CTB0009
002200*                                1-CHECKING  2-SAVINGS
002300     05  CTB-ACCT-HOLDER             PIC X(40).
002400*                                FULL HOLDER NAME
002500     05  CTB-ACCT-PIN                PIC 9(04).
002600*                                4-DIGIT ACCESS PIN
002700     05  CTB-ACCT-BALANCE            PIC S9(09)V99.
002800*                                CURRENT BALANCE, 2 DECIMALS
002900     05  FILLER                      PIC X(05) VALUE SPACES.
003000*                                RESERVED FOR FUTURE USE
