000100*-----------------------------------------------------------*
000200* XTOT     - LINKAGE RECORD FOR CTBXTOT                      *
000300*            (RUN CONTROL TOTALS ACCUMULATOR)                 *
000400*-----------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                   *
000600*-----------------------------------------------------------*
000700* CTB0001 14/03/1991 RGH  - INITIAL VERSION.                  *
000710* CTB0007 08/01/2001 PMK  - PHASE 2 CENTURY-WINDOW AUDIT -    *
000720*                           NO DATE FIELDS IN THIS LAYOUT,    *
000730*                           NO CHANGE REQUIRED.               *
000800*-----------------------------------------------------------*
000900 01  WK-C-XTOT-RECORD.
001000     05  WK-C-XTOT-REQUEST           PIC X(01).
001100         88  WK-C-XTOT-POST              VALUE "P".
001200         88  WK-C-XTOT-REPORT            VALUE "G".
001300     05  WK-C-XTOT-POST-DATA.
001400         10  WK-C-XTOT-OP-CODE       PIC X(01).
001500             88  WK-C-XTOT-REJECTED          VALUE "R".
001600             88  WK-C-XTOT-WITHDRAWAL        VALUE "2".
001700             88  WK-C-XTOT-DEPOSIT           VALUE "3".
001800             88  WK-C-XTOT-INT-XFER          VALUE "4".
001900             88  WK-C-XTOT-EXT-XFER          VALUE "5".
002000         10  WK-C-XTOT-AMOUNT        PIC S9(09)V99 COMP-3.
002100         10  WK-C-XTOT-FEE           PIC 9(05)V99 COMP-3.
002200         10  FILLER                  PIC X(02) VALUE SPACES.
002300     05  WK-C-XTOT-REPORT-DATA.
002400         10  WK-C-XTOT-READ-CNT      PIC 9(07) COMP.
002500         10  WK-C-XTOT-PROC-CNT      PIC 9(07) COMP.
002600         10  WK-C-XTOT-REJ-CNT       PIC 9(07) COMP.
002700         10  WK-C-XTOT-WDR-CNT       PIC 9(07) COMP.
002800         10  WK-C-XTOT-WDR-AMT       PIC S9(11)V99 COMP-3.
002900         10  WK-C-XTOT-DEP-CNT       PIC 9(07) COMP.
003000         10  WK-C-XTOT-DEP-AMT       PIC S9(11)V99 COMP-3.
003100         10  WK-C-XTOT-INT-CNT       PIC 9(07) COMP.
003200         10  WK-C-XTOT-INT-AMT       PIC S9(11)V99 COMP-3.
003300         10  WK-C-XTOT-EXT-CNT       PIC 9(07) COMP.
003400         10  WK-C-XTOT-EXT-AMT       PIC S9(11)V99 COMP-3.
003500         10  WK-C-XTOT-FEE-TOTAL     PIC S9(09)V99 COMP-3.
003600         10  FILLER                  PIC X(02) VALUE SPACES.
003700*                                RESERVED FOR FUTURE USE
